000100*ACTSRT   ACTIVITY EXTRACT SORT STEPS, CUBE LIBRARY NUMBER IS M200102.  00
000200*THIS VERSION DATED 03/21/88.                                           00
000300*                                                                       00
000400**********************************************************************  00
000500*        THIS SHOP ASSUMES NO RESPONSIBILITY FOR USE OF THIS DECK       00
000600*        OUTSIDE THE TRANSLATOR PAYROLL ACTIVITY REPORT JOB STREAM.     00
000700**********************************************************************  00
000800*                                                                       00
000900*  ACTSRT TAKES THE THREE RAW WORK DECKS BUILT BY ACTDRV (CARDTOT,      00
001000*  MBRATTR, UNREG) AND SORTS EACH INTO THE KEY ORDER ACTRPT NEEDS TO    00
001100*  RUN ITS CONTROL BREAKS.  EACH SORT GETS ITS OWN SECTION SINCE THE    00
001200*  KEY ORDER DIFFERS FOR EACH DECK - SAME SHAPE AS THE OLDER TAPE       00
001300*  SORT DECKS, ONE SORTING SECTION AND ONE RETURN/WRITE LOOP APIECE.    00
001310*                                                                       00
001320*  THIS DECK DOES NO BUSINESS LOGIC OF ITS OWN - IT ONLY RESEQUENCES    00
001330*  WHAT ACTDRV ALREADY BUILT.  THE CARDTOT/CARDSRT PAIR GOES OUT ON     00
001340*  ASCENDING PERIOD-KEY SO ACTRPT CAN SUM PERIOD TOTALS WITH A SIMPLE   00
001350*  CONTROL BREAK.  MBRATTR/MBRSRT GOES OUT ON PERIOD-KEY, MEMBER-NAME   00
001360*  AND CARD-TITLE TOGETHER SO A MEMBER'S CARDS COME BACK OUT IN         00
001370*  ASCENDING TITLE ORDER WITHOUT ANY FURTHER SORTING ON ACTRPT'S SIDE.  00
001380*  UNREG/UNRSRT GOES OUT ON MEMBER-NAME SO ACTRPT CAN DROP DUPLICATE    00
001390*  UNREGISTERED NAMES (ONE MEMBER CAN SHOW UP UNREGISTERED ON MORE      00
001391*  THAN ONE BOARD PASS) WITH A SIMPLE ADJACENT-RECORD COMPARE.          00
001400*                                                                       00
001500 IDENTIFICATION DIVISION.                                               00
001600 PROGRAM-ID. "ACTSRT".                                                  00
001700 AUTHOR. R HUERTA.                                                      00
001800 INSTALLATION. TRANSLATOR-OPS DATA CENTER.                              00
001900 DATE-WRITTEN. 03/21/88.                                                00
002000 DATE-COMPILED.                                                         00
002100 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.                      00
002200*                                                                       00
002300*    CHANGE LOG.                                                        00
002400*    03/21/88  RH   0002  ORIGINAL CODING - THREE SORT SECTIONS FOR     00
002500*                         CARDTOT, MBRATTR AND UNREG.                   00
002510*    07/12/89  RH   0009  ADDED THE WS-TRACE-SWITCH DISPLAYS AFTER      00
002520*                         EACH SORT SO A BAD RUN CAN BE DIAGNOSED       00
002530*                         FROM THE OPERATOR LOG WITHOUT RERUNNING       00
002540*                         UNDER THE DEBUGGER - TURNED ON BY UPSI-0.     00
002600*    11/30/93  LMT  0053  MBRATTR SORT KEY WIDENED TO INCLUDE CARD      00
002700*                         TITLE, AND RECORD REORDERED SO THE THREE      00
002800*                         SORT FIELDS SIT TOGETHER AT THE FRONT OF      00
002900*                         THE RECORD - SO ACTRPT CAN BUILD EACH         00
003000*                         MEMBER'S TITLE LIST IN ASCENDING ORDER        00
003100*                         WITHOUT A SEPARATE PASS.                      00
003110*    06/03/96  LMT  0058  RAISED THE THREE RECORD COUNTERS FROM         00
003120*                         PIC 9(04) TO PIC 9(05) - LARGEST BOARD HAD    00
003130*                         STARTED TRIPPING THE OLD 4-DIGIT CEILING      00
003140*                         ON A BUSY SEMESTER-END RUN.                   00
003200*    08/05/99  PDK  0074  Y2K - NO DATE FIELDS SORTED HERE, NO CHANGE   00
003300*                         REQUIRED, LOGGED FOR THE RECORD.              00
003400*    06/22/01  CAW  0081  UNREG SORT NOW DROPS TO DISK INSTEAD OF       00
003500*                         TAPE - SORT-TAPES SPEC REMOVED FROM THE       00
003600*                         UNREG-SORT-FILE SELECT.                       00
003610*    02/14/02  CAW  0084  I-O-CONTROL APPLY TECHNIQUE-A ADDED ON ALL    00
003620*                         FOUR SEQUENTIAL FILES AFTER A SITE REVIEW     00
003630*                         OF THE JOB'S DASD FOOTPRINT - NO LOGIC        00
003640*                         CHANGE, BUFFERING ONLY.                       00
003650*    09/09/03  DRT  0091  CARDTOT/CARDSRT WIDENED 5 BYTES FOR THE       00
003660*                         NEW PAYROLL-QUALIFYING SUBPARTS FIELD         00
003670*                         ACTDRV NOW WRITES - NO KEY CHANGE, JUST       00
003680*                         CARRIED THROUGH THE SORT.  ALSO ADDED A       00
003682*                         HAS-RECORDS SWITCH ON EACH SORT STEP SO       00
003684*                         THE TRACE DISPLAY CAN FLAG AN EMPTY OUTPUT    00
003686*                         DECK FOR OPERATIONS INSTEAD OF LEAVING        00
003688*                         THEM TO NOTICE IT DOWNSTREAM IN ACTRPT.       00
003690*    04/02/04  CAW  0095  EXPANDED THE PARAGRAPH BANNERS IN THE         00
003691*                         PROCEDURE DIVISION EXPLAINING THE SECTION-    00
003692*                         CHAIN CONTROL FLOW (SORT-CARDTOT FALLS        00
003693*                         THROUGH TO SORT-MBRATTR, WHICH FALLS          00
003694*                         THROUGH TO SORT-UNREG) AFTER A TRAINEE        00
003695*                         FLAGGED THE GO TO AT THE END OF CT-AA AS A    00
003696*                         SUSPECTED BUG DURING ORIENTATION - IT IS      00
003697*                         INTENTIONAL, NOT AN OVERSIGHT.                00
003700*                                                                       00
003800 ENVIRONMENT DIVISION.                                                  00
003900 CONFIGURATION SECTION.                                                 00
004000 SOURCE-COMPUTER. IBM-370.                                              00
004100 OBJECT-COMPUTER. IBM-370.                                              00
004200 SPECIAL-NAMES.                                                         00
004210*    C01 IS CARRIED FROM THE REPORT-PRINTING PROGRAMS' JCL FORM         00
004220*    CONTROL EVEN THOUGH THIS PROGRAM NEVER PRINTS - UPSI-0 IS THE      00
004230*    ONE THAT MATTERS HERE, FLIPPED ON AT THE OPERATOR CONSOLE OR       00
004240*    JCL PARM WHEN A RUN NEEDS THE RECORD-COUNT TRACE DISPLAYS.         00
004300     C01 IS TOP-OF-FORM                                                 00
004400     UPSI-0 IS WS-TRACE-SWITCH.                                         00
004500 INPUT-OUTPUT SECTION.                                                  00
004510*    CARDTOT-SORT-FILE AND MBRATTR-SORT-FILE STILL SPECIFY 2 SORT-      00
004520*    TAPES, THE ORIGINAL 1988 ASSIGNMENT.  UNREG-SORT-FILE WAS MOVED    00
004530*    TO DISK IN 2001 (SEE THE CHANGE LOG) SINCE ITS DECK IS A           00
004540*    FRACTION OF THE SIZE OF THE OTHER TWO AND DID NOT JUSTIFY TAPE     00
004550*    MOUNTS OF ITS OWN.                                                 00
004600 FILE-CONTROL.                                                          00
004700     SELECT CARDTOT-FILE ASSIGN TO CARDTOT                              00
004800         ORGANIZATION IS SEQUENTIAL.                                    00
004900     SELECT CARDTOT-SORT-FILE ASSIGN TO 2 SORT-TAPES.                   00
005000     SELECT CARDSRT-FILE ASSIGN TO CARDSRT                              00
005100         ORGANIZATION IS SEQUENTIAL.                                    00
005200     SELECT MBRATTR-FILE ASSIGN TO MBRATTR                              00
005300         ORGANIZATION IS SEQUENTIAL.                                    00
005400     SELECT MBRATTR-SORT-FILE ASSIGN TO 2 SORT-TAPES.                   00
005500     SELECT MBRSRT-FILE ASSIGN TO MBRSRT                                00
005600         ORGANIZATION IS SEQUENTIAL.                                    00
005700     SELECT UNREG-FILE ASSIGN TO UNREGWK                                00
005800         ORGANIZATION IS SEQUENTIAL.                                    00
005900     SELECT UNREG-SORT-FILE ASSIGN TO DISK.                             00
006000     SELECT UNRSRT-FILE ASSIGN TO UNRSRT                                00
006100         ORGANIZATION IS SEQUENTIAL.                                    00
006200 I-O-CONTROL.                                                           00
006300     APPLY TECHNIQUE-A ON CARDTOT-FILE.                                 00
006400     APPLY TECHNIQUE-A ON CARDSRT-FILE.                                 00
006500     APPLY TECHNIQUE-A ON MBRATTR-FILE.                                 00
006600     APPLY TECHNIQUE-A ON MBRSRT-FILE.                                  00
006700 DATA DIVISION.                                                         00
006800 FILE SECTION.                                                          00
006810*    CARDTOT/CARDTOT-SORT-FILE/CARDSRT - THE PER-CARD PERIOD-TOTAL      00
006820*    CONTRIBUTION DECK.  CARDTOT IS ACTDRV'S RAW OUTPUT, ONE RECORD     00
006830*    PER SURVIVING CARD; CARDSRT IS THE SAME RECORD SHAPE AFTER THE     00
006840*    SORT, IN ASCENDING PERIOD-KEY ORDER SO ACTRPT CAN SUM THE TWO      00
006850*    SUBPARTS AND QUALIFYING-SUBPARTS TOTALS WITH ONE CONTROL BREAK     00
006855*    INSTEAD OF A TABLE SCAN.                                           00
006900 FD  CARDTOT-FILE                                                       00
007000     LABEL RECORD IS STANDARD                                           00
007100     VALUE OF ID IS "CARDTOT"                                           00
007200     RECORD CONTAINS 36 CHARACTERS                                      00
007300     DATA RECORD IS CARDTOT-REC.                                        00
007400 01  CARDTOT-REC.                                                       00
007500     05  CT-PERIOD-KEY         PIC X(24).                               00
007600     05  CT-SUBPARTS           PIC 9(03).                               00
007700     05  CT-PAYROLL-MEMBERS    PIC 9(02).                               00
007750     05  CT-PAYROLL-QUAL-SUBPARTS PIC 9(05).                            00
007800     05  CT-FILLER             PIC X(02).                               00
007850*    SORT VIEW OF THE SAME RECORD - CARDTOT-TOTALS-VIEW BELOW LETS      00
007860*    THE TRACE DISPLAYS IN SORT-CARDTOT PRINT THE MEMBER/SUBPART        00
007870*    COUNTS DURING THE SORT WITHOUT UNPACKING THE FULL KEY.             00
007900 SD  CARDTOT-SORT-FILE                                                  00
008000     RECORD CONTAINS 36 CHARACTERS                                      00
008100     DATA RECORD IS CARDTOT-SORT-REC.                                   00
008200 01  CARDTOT-SORT-REC.                                                  00
008300     05  CS-PERIOD-KEY         PIC X(24).                               00
008400     05  CS-SUBPARTS           PIC 9(03).                               00
008500     05  CS-PAYROLL-MEMBERS    PIC 9(02).                               00
008550     05  CS-PAYROLL-QUAL-SUBPARTS PIC 9(05).                            00
008600     05  CS-FILLER             PIC X(02).                               00
008700 01  CARDTOT-TOTALS-VIEW REDEFINES CARDTOT-SORT-REC.                    00
008800     05  FILLER                PIC X(24).                               00
008900     05  CTV-SUBPARTS-MEMBERS  PIC 9(05).                               00
008950     05  CTV-QUAL-SUBPARTS     PIC 9(05).                               00
008960*    CARDSRT IS WHAT COMES BACK OUT OF THE SORT ABOVE - SAME 36-BYTE    00
008970*    RECORD, NOW IN ASCENDING PERIOD-KEY ORDER.  ACTRPT READS THIS      00
008980*    DECK SEQUENTIALLY AND BREAKS ON A CHANGE OF PERIOD-KEY TO ROLL     00
008990*    ONE PERIOD'S TOTALS AND START THE NEXT.                            00
009000 FD  CARDSRT-FILE                                                       00
009100     LABEL RECORD IS STANDARD                                           00
009200     VALUE OF ID IS "CARDSRT"                                           00
009300     RECORD CONTAINS 36 CHARACTERS                                      00
009400     DATA RECORD IS CARDSRT-REC.                                        00
009500 01  CARDSRT-REC.                                                       00
009600     05  CX-PERIOD-KEY         PIC X(24).                               00
009700     05  CX-SUBPARTS           PIC 9(03).                               00
009800     05  CX-PAYROLL-MEMBERS    PIC 9(02).                               00
009850     05  CX-PAYROLL-QUAL-SUBPARTS PIC 9(05).                            00
009900     05  CX-FILLER             PIC X(02).                               00
010000 01  CARDSRT-TOTALS-VIEW REDEFINES CARDSRT-REC.                         00
010100     05  FILLER                PIC X(24).                               00
010200     05  CXV-SUBPARTS-MEMBERS  PIC 9(05).                               00
010250     05  CXV-QUAL-SUBPARTS     PIC 9(05).                               00
010260*    CARDSRT-TOTALS-VIEW - SAME REDEFINES TRICK AS THE CARDTOT SIDE,    00
010270*    KEPT SO THE POST-SORT TRACE DISPLAY CAN PRINT THE SAME TWO         00
010280*    ACCUMULATOR FIELDS WITHOUT CARING WHICH SIDE OF THE SORT IT IS.    00
010290*    MBRATTR/MBRATTR-SORT-FILE/MBRSRT - ONE RECORD PER SURVIVING CARD,  00
010295*    CARRYING THE FULL MEMBER-NAME/CARD-TITLE/DISCORD TEXT THAT         00
010298*    CARDTOT LEFT BEHIND.  THIS IS THE DECK THE DETAIL LINES IN THE     00
010299*    MEMBER BLOCK OF THE REPORT ARE BUILT FROM.                         00
010300 FD  MBRATTR-FILE                                                       00
010400     LABEL RECORD IS STANDARD                                           00
010500     VALUE OF ID IS "MBRATTR"                                           00
010600     RECORD CONTAINS 165 CHARACTERS                                     00
010700     DATA RECORD IS MBRATTR-REC.                                        00
010800 01  MBRATTR-REC.                                                       00
010900     05  MA-PERIOD-KEY         PIC X(24).                               00
011000     05  MA-MEMBER-NAME        PIC X(20).                               00
011100     05  MA-CARD-TITLE         PIC X(80).                               00
011200     05  MA-SUBPARTS           PIC 9(03).                               00
011300     05  MA-PAYROLL-STATUS     PIC X(07).                               00
011400     05  MA-DISCORD            PIC X(30).                               00
011500     05  MA-FILLER             PIC X(01).                               00
011550*    THE SORT KEY FOR THIS STEP IS PERIOD-KEY + MEMBER-NAME +           00
011560*    CARD-TITLE TOGETHER, SO A MEMBER'S OWN CARDS ARRIVE BACK IN        00
011570*    ASCENDING TITLE ORDER WITH NO FURTHER SORTING ON ACTRPT'S SIDE.    00
011600 SD  MBRATTR-SORT-FILE                                                  00
011700     RECORD CONTAINS 165 CHARACTERS                                     00
011800     DATA RECORD IS MBRATTR-SORT-REC.                                   00
011900 01  MBRATTR-SORT-REC.                                                  00
012000     05  MS-PERIOD-KEY         PIC X(24).                               00
012100     05  MS-MEMBER-NAME        PIC X(20).                               00
012200     05  MS-CARD-TITLE         PIC X(80).                               00
012300     05  MS-SUBPARTS           PIC 9(03).                               00
012400     05  MS-PAYROLL-STATUS     PIC X(07).                               00
012500     05  MS-DISCORD            PIC X(30).                               00
012600     05  MS-FILLER             PIC X(01).                               00
012700 01  MBRATTR-KEY-VIEW REDEFINES MBRATTR-SORT-REC.                       00
012800     05  MKV-SORT-KEY          PIC X(124).                              00
012900     05  FILLER                PIC X(41).                               00
012910*    MBRATTR-KEY-VIEW - THE 124-BYTE COMBINED KEY VIEW USED ONLY BY     00
012920*    THE SORT VERB ITSELF; NOTHING IN THE PROCEDURE DIVISION MOVES      00
012930*    DATA THROUGH IT.                                                   00
013000 FD  MBRSRT-FILE                                                        00
013100     LABEL RECORD IS STANDARD                                           00
013200     VALUE OF ID IS "MBRSRT"                                            00
013300     RECORD CONTAINS 165 CHARACTERS                                     00
013400     DATA RECORD IS MBRSRT-REC.                                         00
013500 01  MBRSRT-REC.                                                        00
013600     05  MX-PERIOD-KEY         PIC X(24).                               00
013700     05  MX-MEMBER-NAME        PIC X(20).                               00
013800     05  MX-CARD-TITLE         PIC X(80).                               00
013900     05  MX-SUBPARTS           PIC 9(03).                               00
014000     05  MX-PAYROLL-STATUS     PIC X(07).                               00
014100     05  MX-DISCORD            PIC X(30).                               00
014200     05  MX-FILLER             PIC X(01).                               00
014210*    MBRSRT IS THE POST-SORT MEMBER DECK - ACTRPT READS IT TOGETHER     00
014220*    WITH CARDSRT, ONE PERIOD-KEY BREAK APIECE, TO PAIR EACH MEMBER'S   00
014230*    DETAIL LINES WITH THE PERIOD TOTALS THEY BELONG UNDER.             00
014240*    UNREG/UNREG-SORT-FILE/UNRSRT - A NAME-ONLY DECK, ONE RECORD FOR    00
014250*    EACH UNREGISTERED RECIPIENT ACTDRV TURNS UP.  A MEMBER CAN SHOW    00
014260*    UP HERE MORE THAN ONCE IF THEY APPEAR UNREGISTERED ON MORE THAN    00
014270*    ONE BOARD PASS, SO THE SORT BELOW EXISTS ONLY TO BRING DUPLICATE   00
014280*    NAMES TOGETHER FOR THE ADJACENT-COMPARE IN ACTRPT'S UNREG BLOCK.   00
014300 FD  UNREG-FILE                                                         00
014400     LABEL RECORD IS STANDARD                                           00
014500     VALUE OF ID IS "UNREGWK"                                           00
014600     RECORD CONTAINS 20 CHARACTERS                                      00
014700     DATA RECORD IS UNREG-REC.                                          00
014800 01  UNREG-REC.                                                         00
014900     05  UR-MEMBER-NAME        PIC X(20).                               00
015000 SD  UNREG-SORT-FILE                                                    00
015100     RECORD CONTAINS 20 CHARACTERS                                      00
015200     DATA RECORD IS UNREG-SORT-REC.                                     00
015300 01  UNREG-SORT-REC.                                                    00
015400     05  US-MEMBER-NAME        PIC X(20).                               00
015450*    UNRSRT COMES BACK OUT IN ASCENDING NAME ORDER - ACTRPT SCANS IT    00
015460*    SEQUENTIALLY AND SKIPS A NAME IDENTICAL TO THE ONE JUST PRINTED    00
015470*    SO THE UNREGISTERED-RECIPIENTS BLOCK LISTS EACH MEMBER ONCE.       00
015500 FD  UNRSRT-FILE                                                        00
015600     LABEL RECORD IS STANDARD                                           00
015700     VALUE OF ID IS "UNRSRT"                                            00
015800     RECORD CONTAINS 20 CHARACTERS                                      00
015900     DATA RECORD IS UNRSRT-REC.                                         00
016000 01  UNRSRT-REC.                                                        00
016100     05  UX-MEMBER-NAME        PIC X(20).                               00
016200 WORKING-STORAGE SECTION.                                               00
016210*    THE THREE COUNTERS BELOW EXIST ONLY FOR THE TRACE DISPLAYS IN      00
016220*    EACH STEP'S -AA PARAGRAPH - NOTHING DOWNSTREAM OF THIS PROGRAM     00
016230*    READS THEM.  COMP SINCE THEY ARE ADDED TO ONCE PER RECORD AND A    00
016240*    BUSY RUN CAN RETURN TENS OF THOUSANDS OF RECORDS PER DECK.         00
016300 77  WS-CARDTOT-COUNT          PIC 9(05) COMP VALUE ZERO.               00
016400 77  WS-MBRATTR-COUNT          PIC 9(05) COMP VALUE ZERO.               00
016500 77  WS-UNREG-COUNT            PIC 9(05) COMP VALUE ZERO.               00
016510*    WS-HAS-RECORDS-SWITCH IS RESET AT THE START OF EACH SORT STEP      00
016520*    AND SET WHEN THE RETURN VERB ACTUALLY DELIVERS A RECORD.  ITS      00
016530*    ONLY JOB IS TO LET THE AA PARAGRAPH BELOW TELL OPERATIONS WHEN     00
016540*    A STEP'S OUTPUT DECK CAME BACK EMPTY INSTEAD OF LETTING ACTRPT     00
016550*    DISCOVER IT DOWNSTREAM WITH NO EXPLANATION ON THE LOG.             00
016560 01  WS-HAS-RECORDS-SWITCH     PIC X(01) VALUE "N".                     00
016570     88  WS-HAS-RECORDS              VALUE "Y".                         00
016580     88  WS-NO-RECORDS               VALUE "N".                         00
016600 PROCEDURE DIVISION.                                                    00
016610*    THE THREE SORT SECTIONS BELOW (SORT-CARDTOT, SORT-MBRATTR,         00
016620*    SORT-UNREG) LOOK ALIKE BECAUSE THEY ARE THE SAME PATTERN           00
016630*    REPEATED THREE TIMES, NOT CARELESSNESS - THE SECTION NAMED ON      00
016640*    A SORT VERB'S OUTPUT PROCEDURE CLAUSE IS A SECTION NAME, NOT A     00
016650*    CALLABLE SUBPROGRAM, SO IT CANNOT TAKE A PARAMETER SAYING WHICH    00
016660*    OF THE THREE DECKS IS RUNNING.  THERE IS NO MAINLINE PARAGRAPH     00
016670*    TYING THE THREE STEPS TOGETHER EITHER - EACH STEP'S -AA            00
016680*    PARAGRAPH ENDS WITH AN EXPLICIT GO TO INTO THE NEXT STEP'S         00
016690*    SORT SECTION, SINCE ALL THREE MUST RUN, IN ORDER, EVERY TIME.      00
016700 SORT-CARDTOT SECTION.                                                  00
016705*    CT-START RESETS WS-HAS-RECORDS-SWITCH BEFORE THE SORT VERB RUNS    00
016706*    SO CT-AA BELOW CAN TELL A GENUINELY EMPTY OUTPUT DECK FROM ONE     00
016707*    LEFT OVER FROM A PRIOR STEP'S SWITCH SETTING.                      00
016800 CT-START. MOVE "N" TO WS-HAS-RECORDS-SWITCH.                           00
016810     SORT CARDTOT-SORT-FILE ON ASCENDING KEY                            00
016900     CS-PERIOD-KEY OF CARDTOT-SORT-REC USING                            00
017000     CARDTOT-FILE OUTPUT PROCEDURE IS                                   00
017100     CT-FINAL.                                                          00
017110*    CT-AA IS THIS STEP'S WRAPUP, REACHED ONLY AFTER THE SORT VERB      00
017120*    ABOVE HAS FINISHED CALLING CT-FINAL FOR EVERY RECORD.  IT CLOSES   00
017130*    THE SORTED OUTPUT FILE, PRINTS THE TRACE COUNT WHEN UPSI-0 IS      00
017140*    ON, WARNS OPERATIONS ON THE LOG IF THE STEP CAME BACK EMPTY,       00
017150*    THEN HANDS CONTROL TO THE NEXT STEP'S SORT SECTION.                00
017200 CT-AA.                                                                 00
017300     CLOSE CARDSRT-FILE.                                                00
017400     IF WS-TRACE-SWITCH                                                 00
017500         DISPLAY "ACTSRT - CARDTOT RECORDS SORTED " WS-CARDTOT-COUNT    00
017600             " LAST TOTALS FIELD " CXV-SUBPARTS-MEMBERS.                00
017610     IF WS-NO-RECORDS                                                   00
017620         DISPLAY "ACTSRT - WARNING - CARDTOT STEP PRODUCED NO RECORDS". 00
017700     GO TO SORT-MBRATTR.                                                00
017710*    CT-FINAL IS THE OUTPUT PROCEDURE ITSELF.  THE SORT VERB CALLS      00
017720*    INTO IT ONCE, AT CT-AC, TO OPEN THE SORTED OUTPUT FILE, THEN       00
017730*    REPEATEDLY INTO CT-FINISH - ONCE PER SORTED RECORD - UNTIL THE     00
017740*    SORT HAS NOTHING LEFT TO RETURN, AT WHICH POINT CONTROL FALLS      00
017750*    OUT OF THE SECTION AND BACK TO CT-AA ABOVE.                        00
017800 CT-FINAL SECTION.                                                      00
017900 CT-AC. OPEN OUTPUT CARDSRT-FILE.                                       00
018000 CT-FINISH. RETURN CARDTOT-SORT-FILE INTO CARDSRT-REC                   00
018100     AT END NEXT SENTENCE,ELSE                                          00
018200     ADD 1 TO WS-CARDTOT-COUNT,                                         00
018210     MOVE "Y" TO WS-HAS-RECORDS-SWITCH,                                 00
018300     WRITE CARDSRT-REC,                                                 00
018400     GO TO CT-FINISH.                                                   00
018500*                                                                       00
018510*    SORT-MBRATTR REPEATS THE SAME CT-START/CT-AA/CT-FINAL SHAPE AS     00
018520*    SORT-CARDTOT ABOVE - SEE THE BANNER OVER SORT-CARDTOT FOR WHY      00
018530*    THE THREE STEPS ARE WRITTEN OUT SEPARATELY INSTEAD OF SHARED.      00
018540*    THE SORT KEY HERE IS PERIOD-KEY, MEMBER-NAME AND CARD-TITLE        00
018550*    TOGETHER SO A MEMBER'S OWN CARDS COME BACK IN ASCENDING TITLE      00
018560*    ORDER WITHOUT ANY FURTHER SORTING ON ACTRPT'S SIDE.                00
018600 SORT-MBRATTR SECTION.                                                  00
018700 MA-START. MOVE "N" TO WS-HAS-RECORDS-SWITCH.                           00
018710     SORT MBRATTR-SORT-FILE ON ASCENDING KEY                            00
018800     MS-PERIOD-KEY OF MBRATTR-SORT-REC                                  00
018900     MS-MEMBER-NAME OF MBRATTR-SORT-REC                                 00
019000     MS-CARD-TITLE OF MBRATTR-SORT-REC USING                            00
019100     MBRATTR-FILE OUTPUT PROCEDURE IS                                   00
019200     MA-FINAL.                                                          00
019300 MA-AA.                                                                 00
019400     CLOSE MBRSRT-FILE.                                                 00
019500     IF WS-TRACE-SWITCH                                                 00
019600         DISPLAY "ACTSRT - MBRATTR RECORDS SORTED " WS-MBRATTR-COUNT.   00
019610     IF WS-NO-RECORDS                                                   00
019620         DISPLAY "ACTSRT - WARNING - MBRATTR STEP PRODUCED NO RECORDS". 00
019700     GO TO SORT-UNREG.                                                  00
019710*    MA-FINAL IS CT-FINAL'S COUNTERPART FOR THE MBRATTR DECK - SAME     00
019720*    OPEN-THEN-RETURN-REPEATEDLY SHAPE, SEE THE BANNER OVER CT-FINAL.   00
019800 MA-FINAL SECTION.                                                      00
019900 MA-AC. OPEN OUTPUT MBRSRT-FILE.                                        00
020000 MA-FINISH. RETURN MBRATTR-SORT-FILE INTO MBRSRT-REC                    00
020100     AT END NEXT SENTENCE,ELSE                                          00
020200     ADD 1 TO WS-MBRATTR-COUNT,                                         00
020210     MOVE "Y" TO WS-HAS-RECORDS-SWITCH,                                 00
020300     WRITE MBRSRT-REC,                                                  00
020400     GO TO MA-FINISH.                                                   00
020500*                                                                       00
020510*    SORT-UNREG IS THE THIRD AND LAST OF THE THREE SORT STEPS - SEE     00
020520*    THE BANNER OVER SORT-CARDTOT FOR THE PATTERN.  THE SORT KEY HERE   00
020530*    IS MEMBER-NAME ALONE, SINCE ALL THIS STEP OWES ACTRPT IS A DECK    00
020540*    WITH DUPLICATE UNREGISTERED NAMES BROUGHT TOGETHER FOR AN          00
020550*    ADJACENT-RECORD COMPARE.  UR-AA BELOW ALSO ISSUES THE STOP RUN     00
020560*    FOR THE WHOLE PROGRAM, SINCE THIS IS THE LAST OF THE THREE STEPS.  00
020600 SORT-UNREG SECTION.                                                    00
020700 UR-START. MOVE "N" TO WS-HAS-RECORDS-SWITCH.                           00
020710     SORT UNREG-SORT-FILE ON ASCENDING KEY                              00
020800     US-MEMBER-NAME OF UNREG-SORT-REC USING                             00
020900     UNREG-FILE OUTPUT PROCEDURE IS                                     00
021000     UR-FINAL.                                                          00
021100 UR-AA.                                                                 00
021200     CLOSE UNRSRT-FILE.                                                 00
021300     IF WS-TRACE-SWITCH                                                 00
021400         DISPLAY "ACTSRT - UNREG RECORDS SORTED " WS-UNREG-COUNT.       00
021410     IF WS-NO-RECORDS                                                   00
021420         DISPLAY "ACTSRT - WARNING - UNREG STEP PRODUCED NO RECORDS".   00
021500     STOP RUN.                                                          00
021510*    UR-FINAL CLOSES OUT THE PATTERN - SAME OPEN-THEN-RETURN-           00
021520*    REPEATEDLY SHAPE AS CT-FINAL AND MA-FINAL ABOVE.  END-OF-JOB       00
021530*    BELOW IS A LANDING LABEL ONLY, NEVER ACTUALLY REACHED, SINCE       00
021540*    UR-AA'S STOP RUN ABOVE ENDS THE PROGRAM FIRST.                     00
021600 UR-FINAL SECTION.                                                      00
021700 UR-AC. OPEN OUTPUT UNRSRT-FILE.                                        00
021800 UR-FINISH. RETURN UNREG-SORT-FILE INTO UNRSRT-REC                      00
021900     AT END NEXT SENTENCE,ELSE                                          00
022000     ADD 1 TO WS-UNREG-COUNT,                                           00
022010     MOVE "Y" TO WS-HAS-RECORDS-SWITCH,                                 00
022100     WRITE UNRSRT-REC,                                                  00
022200     GO TO UR-FINISH.                                                   00
022300 END-OF-JOB.                                                            00
