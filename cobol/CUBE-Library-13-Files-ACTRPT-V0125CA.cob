000100*ACTRPT   PAYROLL ACTIVITY REPORT WRITER, CUBE LIBRARY NO. M200103.     00
000200*THIS VERSION DATED 03/28/88.                                           00
000300*                                                                       00
000400**********************************************************************  00
000500*        THIS SHOP ASSUMES NO RESPONSIBILITY FOR USE OF THIS DECK       00
000600*        OUTSIDE THE TRANSLATOR PAYROLL ACTIVITY REPORT JOB STREAM.     00
000700**********************************************************************  00
000800*                                                                       00
000900*  ACTRPT READS THE THREE SORTED WORK DECKS BUILT BY ACTSRT AND         00
001000*  PRODUCES THE PAYROLL ACTIVITY REPORT.  PERIOD TOTALS ARE BUILT       00
001100*  FIRST (CARDSRT, ALREADY MERGED ACROSS ALL THREE BOARD PASSES BY      00
001200*  THE SORT), THEN MEMBER LINES ARE BUILT FROM MBRSRT WITH EACH         00
001300*  MEMBER'S SHARE OF THE PERIOD LOOKED UP AGAINST THE PERIOD TOTALS,    00
001400*  THEN THE UNREGISTERED RECIPIENTS SECTION IS WRITTEN FROM UNRSRT      00
001500*  WITH DUPLICATE NAMES DROPPED THE SAME WAY THE OLDER CROSS            00
001600*  REFERENCE DECKS DROP A MULTIPLY-DEFINED NAME.                        00
001700*                                                                       00
001800 IDENTIFICATION DIVISION.                                               00
001900 PROGRAM-ID. "ACTRPT".                                                  00
002000 AUTHOR. R HUERTA.                                                      00
002100 INSTALLATION. TRANSLATOR-OPS DATA CENTER.                              00
002200 DATE-WRITTEN. 03/28/88.                                                00
002300 DATE-COMPILED.                                                         00
002400 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.                      00
002500*                                                                       00
002600*    CHANGE LOG.                                                        00
002700*    03/28/88  RH   0003  ORIGINAL CODING - PERIOD TOTALS, MEMBER       00
002800*                         LINES AND UNREGISTERED SECTION.               00
002900*    04/19/91  LMT  0038  MEMBERS WITHIN A PERIOD NOW PRINT IN          00
003000*                         DESCENDING CARD-COUNT ORDER PER REVISED       00
003100*                         REPORT LAYOUT - ADDED THE BUFFER SORT.        00
003200*    11/30/93  LMT  0054  TITLE LIST NOW PRINTED UNDER EACH MEMBER      00
003300*                         LINE INSTEAD OF RUN TOGETHER ON ONE LINE.     00
003400*    01/11/98  PDK  0062  PERCENTAGE NOW ROUNDED TO THE NEAREST         00
003500*                         WHOLE PERCENT INSTEAD OF TRUNCATED.           00
003600*    08/05/99  PDK  0075  Y2K - HEADING RUN-DATE STAMP REVIEWED, NO     00
003700*                         CHANGE REQUIRED (DISPLAY ONLY, NOT USED       00
003800*                         IN ANY COMPARISON).                           00
003900*    06/22/01  CAW  0082  RAISED MEMBER-BUFFER AND TITLE TABLE          00
004000*                         LIMITS - LARGEST BOARD NOW EXCEEDS THE        00
004100*                         OLD 30-MEMBER CEILING.                        00
004110*    09/09/03  DRT  0091  CARDSRT WIDENED FOR PAYROLL-QUALIFYING        00
004120*                         SUBPARTS (SUBPARTS TIMES PAYROLL MEMBER       00
004130*                         COUNT, PER CARD) - NEW PERIOD TOTAL AND       00
004140*                         MEMBER PAYPCT COLUMN ON THE REPORT, PLUS      00
004145*                         DISCORD HANDLE ON THE MEMBER LINE.  ALSO      00
004147*                         CAUGHT THE COUNT COLUMN/SORT KEY READING      00
004148*                         RAW CARD OCCURRENCES - SHOULD HAVE BEEN       00
004150*                         THE MEMBER'S SUBPART TOTAL ALL ALONG.         00
004160*    04/02/04  CAW  0095  ADDED PARAGRAPH BANNERS OVER 0210, 0242 AND   00
004170*                         0244 EXPLAINING THE PERIOD/MEMBER/TITLE       00
004180*                         CONTROL-BREAK NESTING - A NEW HIRE COULD      00
004190*                         NOT FOLLOW THE THREE-LEVEL BREAK FROM THE     00
004195*                         CODE ALONE DURING A WALKTHROUGH.              00
004200*                                                                       00
004300 ENVIRONMENT DIVISION.                                                  00
004400 CONFIGURATION SECTION.                                                 00
004500 SOURCE-COMPUTER. IBM-370.                                              00
004600 OBJECT-COMPUTER. IBM-370.                                              00
004700 SPECIAL-NAMES.                                                         00
004710*    C01 IS TOP-OF-FORM FOR THE REPORT-FILE PRINTER SKIP BELOW -        00
004720*    UPSI-0 IS A TRACE SWITCH CARRIED FOR CONSISTENCY WITH ACTDRV       00
004730*    AND ACTSRT, EVEN THOUGH THIS PROGRAM HAS NO TRACE DISPLAYS OF      00
004740*    ITS OWN TO GATE ON IT.                                             00
004800     C01 IS TOP-OF-FORM                                                 00
004900     UPSI-0 IS WS-TRACE-SWITCH.                                         00
005000 INPUT-OUTPUT SECTION.                                                  00
005010*    THE FOUR FILES BELOW ARE ALL THIS PROGRAM EVER OPENS - ALL         00
005020*    INPUT IS SEQUENTIAL, READ ONCE APIECE, AND THE REPORT IS THE       00
005030*    ONLY OUTPUT, SO THERE IS NO I-O-CONTROL PARAGRAPH THE WAY          00
005040*    ACTSRT NEEDS FOR ITS SORT WORK FILES.                              00
005100 FILE-CONTROL.                                                          00
005200     SELECT CARDSRT-FILE ASSIGN TO CARDSRT                              00
005300         ORGANIZATION IS SEQUENTIAL.                                    00
005400     SELECT MBRSRT-FILE ASSIGN TO MBRSRT                                00
005500         ORGANIZATION IS SEQUENTIAL.                                    00
005600     SELECT UNRSRT-FILE ASSIGN TO UNRSRT                                00
005700         ORGANIZATION IS SEQUENTIAL.                                    00
005800     SELECT REPORT-FILE ASSIGN TO PRINTER.                              00
005900 DATA DIVISION.                                                         00
006000 FILE SECTION.                                                          00
006010*    CARDSRT/MBRSRT/UNRSRT ARE THE THREE SORTED WORK DECKS ACTSRT       00
006020*    HANDS TO THIS DECK - READ IN THAT ORDER, EACH ONCE, STRAIGHT       00
006030*    THROUGH.  REPORT-FILE BELOW IS THE ONLY OUTPUT.                    00
006100 FD  CARDSRT-FILE                                                       00
006200     LABEL RECORD IS STANDARD                                           00
006300     VALUE OF ID IS "CARDSRT"                                           00
006400     RECORD CONTAINS 36 CHARACTERS                                      00
006500     DATA RECORD IS CARDSRT-REC.                                        00
006600 01  CARDSRT-REC.                                                       00
006700     05  CS-PERIOD-KEY         PIC X(24).                               00
006800     05  CS-SUBPARTS           PIC 9(03).                               00
006900     05  CS-PAYROLL-MEMBERS    PIC 9(02).                               00
006950     05  CS-PAYROLL-QUAL-SUBPARTS PIC 9(05).                            00
007000     05  CS-FILLER             PIC X(02).                               00
007050*    MBRSRT CARRIES ONE RECORD PER SURVIVING CARD, MEMBER-NAME MAJOR    00
007060*    WITHIN PERIOD-KEY - 0210-MEMBER-LOOP BELOW BREAKS ON BOTH KEYS     00
007070*    TO ROLL UP A MEMBER'S CARDS INTO ONE MEMBER-BUFFER ENTRY.          00
007100 FD  MBRSRT-FILE                                                        00
007200     LABEL RECORD IS STANDARD                                           00
007300     VALUE OF ID IS "MBRSRT"                                            00
007400     RECORD CONTAINS 165 CHARACTERS                                     00
007500     DATA RECORD IS MBRSRT-REC.                                         00
007600 01  MBRSRT-REC.                                                        00
007700     05  MS-PERIOD-KEY         PIC X(24).                               00
007800     05  MS-MEMBER-NAME        PIC X(20).                               00
007900     05  MS-CARD-TITLE         PIC X(80).                               00
008000     05  MS-SUBPARTS           PIC 9(03).                               00
008100     05  MS-PAYROLL-STATUS     PIC X(07).                               00
008200     05  MS-DISCORD            PIC X(30).                               00
008300     05  MS-FILLER             PIC X(01).                               00
008350*    UNRSRT HOLDS ONE RECORD PER UNREGISTERED-RECIPIENT OCCURRENCE -    00
008360*    0310-UNREG-LOOP BELOW IS WHAT DROPS THE DUPLICATES ON OUTPUT.      00
008400 FD  UNRSRT-FILE                                                        00
008500     LABEL RECORD IS STANDARD                                           00
008600     VALUE OF ID IS "UNRSRT"                                            00
008700     RECORD CONTAINS 20 CHARACTERS                                      00
008800     DATA RECORD IS UNRSRT-REC.                                         00
008900 01  UNRSRT-REC.                                                        00
009000     05  US-MEMBER-NAME        PIC X(20).                               00
009050*    REPORT-FILE IS THE PRINTED PAYROLL ACTIVITY REPORT - ONE OF SIX    00
009060*    RECORD TYPES BELOW IS WRITTEN DEPENDING ON WHAT LINE IS BEING      00
009070*    PRINTED.  ALL SIX SHARE THE SAME 133-BYTE SLOT, CARRIAGE-          00
009080*    CONTROL BYTE FIRST, THE WAY A PRINTER FILE IN THIS SHOP ALWAYS     00
009090*    IS.                                                                00
009100 FD  REPORT-FILE                                                        00
009200     LABEL RECORD IS OMITTED                                            00
009300     RECORD CONTAINS 133 CHARACTERS                                     00
009400     DATA RECORDS ARE RPT-HEADING-LINE, RPT-INFO-LINE,                  00
009410         RPT-COLUMN-HEADING-LINE, RPT-MEMBER-LINE, RPT-TITLE-LINE,      00
009500         RPT-UNREG-LINE.                                                00
009600 01  RPT-HEADING-LINE.                                                  00
009700     05  RPT-HL-CC             PIC X(01).                               00
009800     05  RPT-HL-TEXT           PIC X(50).                               00
009900     05  FILLER                PIC X(82).                               00
010000 01  RPT-INFO-LINE.                                                     00
010100     05  RPT-IL-CC             PIC X(01).                               00
010200     05  RPT-IL-LABEL          PIC X(08) VALUE "PERIOD: ".              00
010300     05  RPT-IL-PERIOD         PIC X(24).                               00
010400     05  RPT-IL-SUB-LABEL      PIC X(18) VALUE SPACES.                  00
010500     05  RPT-IL-SUBPARTS       PIC ZZZ,ZZ9.                             00
010550     05  RPT-IL-QUAL-LABEL     PIC X(30) VALUE SPACES.                  00
010560     05  RPT-IL-QUAL-SUBPARTS  PIC ZZZ,ZZ9.                             00
010600     05  FILLER                PIC X(38).                               00
010610*    COLUMN HEADING LINE - PRINTED ONCE PER PERIOD BLOCK, RIGHT         00
010620*    AFTER THE SUBPARTS/QUALIFYING TOTALS, SO THE MEMBER LINES          00
010630*    THAT FOLLOW DON'T HAVE TO CARRY THEIR OWN LABELS.  EACH            00
010640*    TITLE FIELD BELOW IS PADDED TO LINE UP OVER ITS MEMBER-LINE        00
010650*    COLUMN - SEE RPT-MEMBER-LINE JUST BELOW FOR THE DATA LAYOUT        00
010660*    THESE TITLES SIT ABOVE.                                            00
010670 01  RPT-COLUMN-HEADING-LINE.                                           00
010680     05  RPT-CH-CC             PIC X(01).                               00
010690     05  FILLER                PIC X(04).                               00
010691     05  RPT-CH-NAME-HDR       PIC X(20) VALUE "MEMBER".                00
010692     05  FILLER                PIC X(02).                               00
010693     05  RPT-CH-COUNT-HDR      PIC X(07) VALUE "COUNT".                 00
010694     05  FILLER                PIC X(02).                               00
010695     05  RPT-CH-PCT-HDR        PIC X(09) VALUE "PCT".                   00
010696     05  RPT-CH-PAYPCT-HDR     PIC X(09) VALUE "PAYPCT".                00
010697     05  RPT-CH-PAYROLL-HDR    PIC X(09) VALUE "PAYROLL".               00
010698     05  RPT-CH-DISCORD-HDR    PIC X(30) VALUE "DISCORD".               00
010699     05  FILLER                PIC X(40).                               00
010700 01  RPT-MEMBER-LINE.                                                   00
010800     05  RPT-ML-CC             PIC X(01).                               00
010900     05  FILLER                PIC X(04).                               00
011000     05  RPT-ML-NAME           PIC X(20).                               00
011100     05  FILLER                PIC X(02).                               00
011200     05  RPT-ML-COUNT          PIC ZZZ,ZZ9.                             00
011300     05  FILLER                PIC X(02).                               00
011400     05  RPT-ML-PERCENT        PIC ZZ9.99.                              00
011500     05  RPT-ML-PCT-SIGN       PIC X(01) VALUE "%".                     00
011600     05  FILLER                PIC X(02).                               00
011620     05  RPT-ML-PAYPCT         PIC ZZ9.99.                              00
011640     05  RPT-ML-PAYPCT-SIGN    PIC X(01) VALUE "%".                     00
011660     05  FILLER                PIC X(02).                               00
011700     05  RPT-ML-STATUS         PIC X(07).                               00
011750     05  FILLER                PIC X(02).                               00
011770     05  RPT-ML-DISCORD        PIC X(30).                               00
011800     05  FILLER                PIC X(40).                               00
011900 01  RPT-TITLE-LINE.                                                    00
012000     05  RPT-TL-CC             PIC X(01).                               00
012100     05  FILLER                PIC X(08).                               00
012200     05  RPT-TL-TITLE          PIC X(80).                               00
012300     05  FILLER                PIC X(44).                               00
012400 01  RPT-UNREG-LINE.                                                    00
012500     05  RPT-UL-CC             PIC X(01).                               00
012600     05  FILLER                PIC X(04).                               00
012700     05  RPT-UL-NAME           PIC X(20).                               00
012800     05  FILLER                PIC X(108).                              00
012900 WORKING-STORAGE SECTION.                                               00
013000 77  WS-EOF-CT                 PIC X(01) VALUE "N".                     00
013100 77  WS-EOF-MA                 PIC X(01) VALUE "N".                     00
013200 77  WS-EOF-UR                 PIC X(01) VALUE "N".                     00
013300 77  WS-PERIOD-COUNT           PIC 9(02) COMP VALUE ZERO.               00
013400 77  WS-MEMBER-COUNT           PIC 9(02) COMP VALUE ZERO.               00
013500 77  WS-FOUND-SUBPARTS         PIC 9(06) COMP VALUE ZERO.               00
013550 77  WS-FOUND-QUAL-SUBPARTS    PIC 9(06) COMP VALUE ZERO.               00
013600 77  WS-SORT-I                 PIC 9(02) COMP.                          00
013700 77  WS-SORT-LIMIT             PIC 9(02) COMP.                          00
013800 01  WS-SWAPPED-SWITCH         PIC X(01).                               00
013810*    USED BY THE EXCHANGE SORT IN 0222-PASS/0224-COMPARE-ADJACENT TO    00
013820*    DECIDE WHETHER ANOTHER PASS OVER THE MEMBER BUFFER IS NEEDED -     00
013830*    SAME SWITCH/CONDITION-NAME PAIRING ACTDRV USES FOR ITS FILTER      00
013840*    PASS/REJECT FLAG.                                                  00
013850     88  WS-EXCHANGE-MADE             VALUE "Y".                        00
013860     88  WS-NO-EXCHANGE               VALUE "N".                        00
013900 01  WS-TODAY                  PIC 9(06).                               00
014000 01  WS-TODAY-R REDEFINES WS-TODAY.                                     00
014100     05  WS-TODAY-YY           PIC 9(02).                               00
014200     05  WS-TODAY-MM           PIC 9(02).                               00
014300     05  WS-TODAY-DD           PIC 9(02).                               00
014400 01  WS-CURRENT-PERIOD-KEY     PIC X(24) VALUE SPACES.                  00
014500 01  WS-CURRENT-PERIOD-VIEW REDEFINES WS-CURRENT-PERIOD-KEY.            00
014600     05  WS-CPV-YEAR           PIC X(04).                               00
014700     05  FILLER                PIC X(01).                               00
014800     05  WS-CPV-MONTH          PIC X(02).                               00
014900     05  FILLER                PIC X(17).                               00
015000 01  WS-BREAK-KEYS.                                                     00
015100     05  WS-PRIOR-PERIOD-KEY   PIC X(24) VALUE SPACES.                  00
015200     05  WS-PRIOR-MEMBER-NAME  PIC X(20) VALUE SPACES.                  00
015300 01  WS-BREAK-KEYS-R REDEFINES WS-BREAK-KEYS.                           00
015400     05  WS-PRIOR-COMBINED     PIC X(44).                               00
015500 01  WS-PRIOR-UNREG-NAME       PIC X(20) VALUE SPACES.                  00
015600*                                                                       00
015610*    PERIOD-TABLE HOLDS THE RUNNING TOTALS FROM 0100-LOAD-PERIOD-       00
015620*    TOTALS - ONE ENTRY PER DISTINCT PERIOD-KEY SEEN ON CARDSRT, IN     00
015630*    THE ORDER THEY FIRST APPEAR (ASCENDING, SINCE CARDSRT IS SORTED    00
015640*    THAT WAY).  36 ENTRIES COVERS THREE YEARS OF MONTHLY PERIODS       00
015650*    WITH ROOM TO SPARE.                                                00
015700 01  PERIOD-TABLE.                                                      00
015800     05  PT-ENTRY OCCURS 36 TIMES INDEXED BY PT-NDX.                    00
015900         10  PT-PERIOD-KEY            PIC X(24).                        00
016000         10  PT-TOTAL-SUBPARTS        PIC 9(06) COMP.                   00
016100         10  PT-TOTAL-QUAL-SUBPARTS   PIC 9(06) COMP.                   00
016200*                                                                       00
016210*    MEMBER-BUFFER COLLECTS ONE PERIOD'S WORTH OF MEMBERS WHILE         00
016220*    0210-MEMBER-LOOP READS MBRSRT - CLEARED AND REFILLED EACH TIME     00
016230*    THE PERIOD-KEY CHANGES.  WS-MB-TEMP BELOW IS ONLY A SWAP AREA      00
016240*    FOR THE EXCHANGE SORT IN 0220-SORT-MEMBER-BUFFER.                  00
016300 01  MEMBER-BUFFER.                                                     00
016400     05  MB-ENTRY OCCURS 50 TIMES INDEXED BY MB-NDX MB-NDX2.            00
016500         10  MB-MEMBER-NAME        PIC X(20).                           00
016600         10  MB-PAYROLL-STATUS     PIC X(07).                           00
016650         10  MB-DISCORD            PIC X(30).                           00
016800         10  MB-SUBPART-TOTAL      PIC 9(06) COMP.                      00
016900         10  MB-PERCENT            PIC 9(03)V99 COMP.                   00
016950         10  MB-PAYROLL-PERCENT    PIC 9(03)V99 COMP.                   00
017000         10  MB-TITLE-COUNT        PIC 9(02) COMP.                      00
017100         10  MB-TITLE OCCURS 20 TIMES                                   00
017200                 INDEXED BY MB-TITLE-NDX                                00
017300                 PIC X(80).                                             00
017400 01  WS-MB-TEMP.                                                        00
017500     05  WS-MBT-MEMBER-NAME        PIC X(20).                           00
017600     05  WS-MBT-PAYROLL-STATUS     PIC X(07).                           00
017650     05  WS-MBT-DISCORD            PIC X(30).                           00
017800     05  WS-MBT-SUBPART-TOTAL      PIC 9(06) COMP.                      00
017900     05  WS-MBT-PERCENT            PIC 9(03)V99 COMP.                   00
017950     05  WS-MBT-PAYROLL-PERCENT    PIC 9(03)V99 COMP.                   00
018000     05  WS-MBT-TITLE-COUNT        PIC 9(02) COMP.                      00
018100     05  WS-MBT-TITLE OCCURS 20 TIMES PIC X(80).                        00
018200 PROCEDURE DIVISION.                                                    00
018210*    THREE PASSES OVER THE SORTED DECKS, IN A FIXED ORDER - PERIOD      00
018220*    TOTALS MUST BE COMPLETE BEFORE ANY MEMBER'S SHARE-OF-PERIOD CAN    00
018230*    BE CALCULATED, SO 0100 ALWAYS RUNS TO COMPLETION BEFORE 0200       00
018240*    STARTS.  THE UNREGISTERED SECTION HAS NO SUCH DEPENDENCY BUT       00
018250*    RUNS LAST ANYWAY SINCE THAT IS WHERE IT PRINTS ON THE REPORT.      00
018300 0000-MAINLINE.                                                         00
018400     PERFORM 0050-OPEN-FILES THRU 0050-EXIT.                            00
018500     PERFORM 0100-LOAD-PERIOD-TOTALS THRU 0100-EXIT.                    00
018600     PERFORM 0200-BUILD-MEMBER-LINES THRU 0200-EXIT.                    00
018700     PERFORM 0300-WRITE-UNREG THRU 0300-EXIT.                           00
018800     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.                           00
018900     STOP RUN.                                                          00
019000 0000-EXIT.                                                             00
019100     EXIT.                                                              00
019200*                                                                       00
019210*    THE THREE SORTED DECKS OPEN INPUT IN THE ORDER ACTSRT BUILT        00
019220*    THEM - CARDSRT FIRST SINCE ITS TOTALS GO ON THE REPORT BEFORE      00
019230*    ANY MEMBER DETAIL.  RPT-HEADING-LINE IS PRIMED HERE SO THE         00
019240*    FIRST CALL TO 0060-PRINT-HEADING HAS NO SPECIAL CASE TO TEST.      00
019300 0050-OPEN-FILES.                                                       00
019400     ACCEPT WS-TODAY FROM DATE.                                         00
019500     OPEN INPUT CARDSRT-FILE MBRSRT-FILE UNRSRT-FILE.                   00
019600     OPEN OUTPUT REPORT-FILE.                                           00
019700     MOVE SPACES TO RPT-HEADING-LINE.                                   00
019800     MOVE "1" TO RPT-HL-CC.                                             00
019900     STRING "TRANSLATOR PAYROLL ACTIVITY REPORT - RUN "                 00
020000             DELIMITED BY SIZE                                          00
020100         WS-TODAY-MM DELIMITED BY SIZE                                  00
020200         "/" DELIMITED BY SIZE                                          00
020300         WS-TODAY-DD DELIMITED BY SIZE                                  00
020400         "/" DELIMITED BY SIZE                                          00
020500         WS-TODAY-YY DELIMITED BY SIZE                                  00
020600         INTO RPT-HL-TEXT.                                              00
020700     WRITE RPT-HEADING-LINE.                                            00
020800 0050-EXIT.                                                             00
020900     EXIT.                                                              00
021000*                                                                       00
021100 0100-LOAD-PERIOD-TOTALS.                                               00
021200*    SUM SUBPARTS AND PAYROLL-QUALIFYING SUBPARTS (SUBPARTS TIMES       00
021300*    PAYROLL-MEMBER COUNT, CARRIED PER CARD FROM ACTDRV) FOR EACH       00
021400*    PERIOD.  CARDSRT IS ALREADY IN ASCENDING PERIOD-KEY ORDER AND      00
021500*    CARRIES CARDS FROM ALL THREE BOARD PASSES INTERLEAVED, SO          00
021550*    SUMMING HERE IS THE CROSS-PASS MERGE.                              00
021600     MOVE ZERO TO WS-PERIOD-COUNT.                                      00
021700     MOVE SPACES TO WS-PRIOR-PERIOD-KEY.                                00
021800     READ CARDSRT-FILE AT END MOVE "Y" TO WS-EOF-CT.                    00
021900     PERFORM 0110-PERIOD-LOOP THRU 0110-EXIT                            00
022000         UNTIL WS-EOF-CT = "Y".                                         00
022100 0100-EXIT.                                                             00
022200     EXIT.                                                              00
022300*                                                                       00
022400 0110-PERIOD-LOOP.                                                      00
022500     IF CS-PERIOD-KEY NOT = WS-PRIOR-PERIOD-KEY                         00
022600         ADD 1 TO WS-PERIOD-COUNT                                       00
022700         SET PT-NDX TO WS-PERIOD-COUNT                                  00
022800         MOVE CS-PERIOD-KEY TO PT-PERIOD-KEY(PT-NDX)                    00
022900         MOVE ZERO TO PT-TOTAL-SUBPARTS(PT-NDX)                         00
023000         MOVE ZERO TO PT-TOTAL-QUAL-SUBPARTS(PT-NDX)                    00
023100         MOVE CS-PERIOD-KEY TO WS-PRIOR-PERIOD-KEY.                     00
023200     ADD CS-SUBPARTS TO PT-TOTAL-SUBPARTS(PT-NDX).                      00
023300     ADD CS-PAYROLL-QUAL-SUBPARTS TO PT-TOTAL-QUAL-SUBPARTS(PT-NDX).    00
023400     READ CARDSRT-FILE AT END MOVE "Y" TO WS-EOF-CT.                    00
023500 0110-EXIT.                                                             00
023600     EXIT.                                                              00
023700*                                                                       00
023800 0200-BUILD-MEMBER-LINES.                                               00
023900*    BUILD EACH MEMBER'S CARD COUNT, SUBPART TOTAL AND TITLE LIST       00
024000*    FROM MBRSRT (ASCENDING PERIOD-KEY, MEMBER-NAME,                    00
024100*    CARD-TITLE) AND LOOK UP THE PERIOD TOTAL TO GET THE CARD-PERCENT   00
024150*    SHARE AND, FOR PAYROLL-REGISTERED MEMBERS ONLY, THE PAYPCT         00
024160*    SHARE OF THE PERIOD'S PAYROLL-QUALIFYING SUBPARTS.                 00
024200     MOVE SPACES TO WS-CURRENT-PERIOD-KEY.                              00
024300     MOVE SPACES TO WS-PRIOR-MEMBER-NAME.                               00
024400     MOVE ZERO TO WS-MEMBER-COUNT.                                      00
024500     READ MBRSRT-FILE AT END MOVE "Y" TO WS-EOF-MA.                     00
024600     PERFORM 0210-MEMBER-LOOP THRU 0210-EXIT                            00
024700         UNTIL WS-EOF-MA = "Y".                                         00
024800     IF WS-MEMBER-COUNT > ZERO                                          00
024900         PERFORM 0230-FINISH-PERIOD THRU 0230-EXIT.                     00
025000 0200-EXIT.                                                             00
025100     EXIT.                                                              00
025200*                                                                       00
025210*    TWO NESTED BREAKS IN ONE PARAGRAPH - THE OUTER ON MS-PERIOD-KEY    00
025220*    CLOSES OUT THE PRIOR PERIOD'S MEMBER-BUFFER VIA 0230-FINISH-       00
025230*    PERIOD AND STARTS A FRESH ONE; THE INNER ON MS-MEMBER-NAME         00
025240*    OPENS A NEW MEMBER-BUFFER ENTRY.  A PERIOD CHANGE ALWAYS ALSO      00
025250*    MEANS A MEMBER CHANGE, WHICH IS WHY THE OUTER IF FALLS STRAIGHT    00
025260*    INTO THE INNER ONE BELOW RATHER THAN BRANCHING AROUND IT.          00
025300 0210-MEMBER-LOOP.                                                      00
025400     IF MS-PERIOD-KEY NOT = WS-CURRENT-PERIOD-KEY                       00
025500         IF WS-MEMBER-COUNT > ZERO                                      00
025600             PERFORM 0230-FINISH-PERIOD THRU 0230-EXIT                  00
025700         MOVE MS-PERIOD-KEY TO WS-CURRENT-PERIOD-KEY                    00
025800         MOVE SPACES TO WS-PRIOR-MEMBER-NAME                            00
025900         MOVE ZERO TO WS-MEMBER-COUNT.                                  00
026000     IF MS-MEMBER-NAME NOT = WS-PRIOR-MEMBER-NAME                       00
026100         ADD 1 TO WS-MEMBER-COUNT                                       00
026200         SET MB-NDX TO WS-MEMBER-COUNT                                  00
026300         MOVE MS-MEMBER-NAME TO MB-MEMBER-NAME(MB-NDX)                  00
026400         MOVE MS-PAYROLL-STATUS TO MB-PAYROLL-STATUS(MB-NDX)            00
026450         MOVE MS-DISCORD TO MB-DISCORD(MB-NDX)                          00
026600         MOVE ZERO TO MB-SUBPART-TOTAL(MB-NDX)                          00
026700         MOVE ZERO TO MB-TITLE-COUNT(MB-NDX)                            00
026800         MOVE MS-MEMBER-NAME TO WS-PRIOR-MEMBER-NAME.                   00
027000     ADD MS-SUBPARTS TO MB-SUBPART-TOTAL(MB-NDX).                       00
027100     IF MB-TITLE-COUNT(MB-NDX) < 20                                     00
027200         ADD 1 TO MB-TITLE-COUNT(MB-NDX)                                00
027300         SET MB-TITLE-NDX TO MB-TITLE-COUNT(MB-NDX)                     00
027400         MOVE MS-CARD-TITLE TO MB-TITLE(MB-NDX,MB-TITLE-NDX).           00
027500     READ MBRSRT-FILE AT END MOVE "Y" TO WS-EOF-MA.                     00
027600 0210-EXIT.                                                             00
027700     EXIT.                                                              00
027800*                                                                       00
027900 0220-SORT-MEMBER-BUFFER.                                               00
028000*    THE REPORT WANTS EACH PERIOD'S MEMBERS IN DESCENDING CARD          00
028100*    COUNT ORDER.  THE SORT VERB WORKS ON A FILE, NOT A TABLE IN        00
028200*    MEMORY, SO THIS IS A PLAIN EXCHANGE SORT OVER MEMBER-BUFFER -      00
028300*    NO DIFFERENT IN SPIRIT FROM A MANUAL CARD RESEQUENCE.              00
028400     IF WS-MEMBER-COUNT < 2                                             00
028500         GO TO 0220-EXIT.                                               00
028600     MOVE WS-MEMBER-COUNT TO WS-SORT-LIMIT.                             00
028610*    0222-PASS IS ONE BUBBLE PASS - EACH TIME THROUGH, THE LARGEST      00
028620*    REMAINING UNSORTED ENTRY FLOATS TO THE TOP OF THE UNSORTED         00
028630*    RANGE, SO WS-SORT-LIMIT SHRINKS BY ONE EVERY PASS AND THE LOOP     00
028640*    CAN STOP EARLY, VIA WS-NO-EXCHANGE, THE FIRST PASS THAT MOVES      00
028650*    NOTHING.                                                           00
028700 0222-PASS.                                                             00
028800     MOVE "N" TO WS-SWAPPED-SWITCH.                                     00
028900     PERFORM 0224-COMPARE-ADJACENT THRU 0224-EXIT                       00
029000         VARYING WS-SORT-I FROM 1 BY 1                                  00
029100             UNTIL WS-SORT-I >= WS-SORT-LIMIT.                          00
029200     SUBTRACT 1 FROM WS-SORT-LIMIT.                                     00
029300     IF WS-EXCHANGE-MADE AND WS-SORT-LIMIT > 1                          00
029400         GO TO 0222-PASS.                                               00
029500 0220-EXIT.                                                             00
029600     EXIT.                                                              00
029700*                                                                       00
029710*    COMPARES MB-ENTRY(WS-SORT-I) AGAINST ITS NEIGHBOR AND SWAPS        00
029720*    THE WHOLE ENTRY - NAME, STATUS, DISCORD, TOTALS, TITLE TABLE       00
029730*    AND ALL - IF THE NEIGHBOR OUTRANKS IT, SO NO FIELD IS EVER LEFT    00
029740*    BEHIND WHEN AN ENTRY MOVES.                                        00
029800 0224-COMPARE-ADJACENT.                                                 00
029900     SET MB-NDX TO WS-SORT-I.                                           00
030000     SET MB-NDX2 TO WS-SORT-I.                                          00
030100     SET MB-NDX2 UP BY 1.                                               00
030200     IF MB-SUBPART-TOTAL(MB-NDX) < MB-SUBPART-TOTAL(MB-NDX2)            00
030300         MOVE MB-ENTRY(MB-NDX) TO WS-MB-TEMP                            00
030400         MOVE MB-ENTRY(MB-NDX2) TO MB-ENTRY(MB-NDX)                     00
030500         MOVE WS-MB-TEMP TO MB-ENTRY(MB-NDX2)                           00
030600         MOVE "Y" TO WS-SWAPPED-SWITCH.                                 00
030700 0224-EXIT.                                                             00
030800     EXIT.                                                              00
030900*                                                                       00
030910*    0230-FINISH-PERIOD CLOSES OUT ONE PERIOD-KEY'S WORTH OF WORK -     00
030920*    IT LOOKS UP THAT PERIOD'S TOTALS FROM PERIOD-TABLE, RUNS EACH      00
030930*    MEMBER-BUFFER ENTRY'S SHARE-OF-PERIOD PERCENTAGE, SORTS THE        00
030940*    BUFFER FOR PRINT ORDER, AND PRINTS THE BLOCK - IN THAT ORDER       00
030950*    BECAUSE THE PERCENTAGE CALC NEEDS THE PERIOD TOTAL FIRST.          00
031000 0230-FINISH-PERIOD.                                                    00
031100     MOVE ZERO TO WS-FOUND-SUBPARTS.                                    00
031150     MOVE ZERO TO WS-FOUND-QUAL-SUBPARTS.                               00
031200     PERFORM 0233-SCAN-PERIOD-TABLE THRU 0233-EXIT                      00
031300         VARYING PT-NDX FROM 1 BY 1                                     00
031400             UNTIL PT-NDX > WS-PERIOD-COUNT.                            00
031500     PERFORM 0235-CALC-PERCENTAGES THRU 0235-EXIT                       00
031600         VARYING MB-NDX FROM 1 BY 1                                     00
031700             UNTIL MB-NDX > WS-MEMBER-COUNT.                            00
031800     PERFORM 0220-SORT-MEMBER-BUFFER THRU 0220-EXIT.                    00
031900     PERFORM 0240-WRITE-PERIOD-BLOCK THRU 0240-EXIT.                    00
032000 0230-EXIT.                                                             00
032100     EXIT.                                                              00
032200*                                                                       00
032210*    A LINEAR SCAN OF PERIOD-TABLE IS ALL PT-NDX NEEDS HERE - THE       00
032220*    TABLE NEVER RUNS PAST 36 ENTRIES SO THERE IS NO CALL FOR A         00
032230*    BINARY SEARCH OVER AN INDEXED KEY THE WAY THE MEMBER-BUFFER        00
032240*    SORT BELOW DOES.                                                   00
032300 0233-SCAN-PERIOD-TABLE.                                                00
032400     IF PT-PERIOD-KEY(PT-NDX) = WS-CURRENT-PERIOD-KEY                   00
032450         MOVE PT-TOTAL-SUBPARTS(PT-NDX) TO WS-FOUND-SUBPARTS            00
032475         MOVE PT-TOTAL-QUAL-SUBPARTS(PT-NDX) TO WS-FOUND-QUAL-SUBPARTS. 00
032600 0233-EXIT.                                                             00
032700     EXIT.                                                              00
032800*                                                                       00
032810*    MB-PERCENT IS SHARE-OF-TOTAL-SUBPARTS, NOT SHARE-OF-QUALIFYING     00
032820*    SUBPARTS - THE QUALIFYING FIGURE BELOW IS A SEPARATE COLUMN        00
032830*    ONLY COMPUTED WHEN THE MEMBER'S PAYROLL-STATUS IS "YES", PER       00
032840*    THE 09/09/03 TICKET 0091 CHANGE.                                   00
032900 0235-CALC-PERCENTAGES.                                                 00
033000     IF WS-FOUND-SUBPARTS > ZERO                                        00
033100         COMPUTE MB-PERCENT(MB-NDX) ROUNDED =                           00
033200             (MB-SUBPART-TOTAL(MB-NDX) * 100) / WS-FOUND-SUBPARTS       00
033300     ELSE                                                               00
033400         MOVE ZERO TO MB-PERCENT(MB-NDX).                               00
033410     IF MB-PAYROLL-STATUS(MB-NDX) = "yes" AND                           00
033420             WS-FOUND-QUAL-SUBPARTS > ZERO                              00
033430         COMPUTE MB-PAYROLL-PERCENT(MB-NDX) ROUNDED =                   00
033440             (MB-SUBPART-TOTAL(MB-NDX) * 100) / WS-FOUND-QUAL-SUBPARTS  00
033450     ELSE                                                               00
033460         MOVE ZERO TO MB-PAYROLL-PERCENT(MB-NDX).                       00
033500 0235-EXIT.                                                             00
033600     EXIT.                                                              00
033700*                                                                       00
033710*    PRINTS ONE PERIOD'S HEADER LINE AND COLUMN HEADING, THEN ALL OF    00
033720*    ITS MEMBER LINES IN THE ORDER THE EXCHANGE SORT LEFT THEM IN -     00
033730*    CALLED ONLY FROM 0230-FINISH-PERIOD, AFTER THAT PARAGRAPH HAS      00
033740*    ALREADY SORTED MEMBER-BUFFER AND COMPUTED EVERY PERCENTAGE.        00
033800 0240-WRITE-PERIOD-BLOCK.                                               00
033900     MOVE SPACES TO RPT-INFO-LINE.                                      00
034000     MOVE "0" TO RPT-IL-CC.                                             00
034100     MOVE "PERIOD: " TO RPT-IL-LABEL.                                   00
034200     MOVE WS-CURRENT-PERIOD-KEY TO RPT-IL-PERIOD.                       00
034300     MOVE "SUBPARTS: " TO RPT-IL-SUB-LABEL.                             00
034400     MOVE WS-FOUND-SUBPARTS TO RPT-IL-SUBPARTS.                         00
034450     MOVE "PAYROLL QUALIFYING SUBPARTS: " TO RPT-IL-QUAL-LABEL.         00
034460     MOVE WS-FOUND-QUAL-SUBPARTS TO RPT-IL-QUAL-SUBPARTS.               00
034500     WRITE RPT-INFO-LINE.                                               00
034520     PERFORM 0241-WRITE-COLUMN-HEADING THRU 0241-EXIT.                  00
034600     PERFORM 0242-WRITE-MEMBER THRU 0242-EXIT                           00
034700         VARYING MB-NDX FROM 1 BY 1                                     00
034800             UNTIL MB-NDX > WS-MEMBER-COUNT.                            00
034900 0240-EXIT.                                                             00
035000     EXIT.                                                              00
035100*                                                                       00
035110 0241-WRITE-COLUMN-HEADING.                                             00
035120*    ONE HEADING LINE PER PERIOD BLOCK, MATCHING THE LABELS TO THE      00
035130*    COLUMNS BUILT IN 0242-WRITE-MEMBER BELOW - COUNT IS THE            00
035140*    MEMBER'S SUBPART TOTAL, PCT IS ITS SHARE OF THE PERIOD, PAYPCT     00
035150*    IS ITS SHARE OF THE PERIOD'S PAYROLL-QUALIFYING SUBPARTS.          00
035160     MOVE SPACES TO RPT-COLUMN-HEADING-LINE.                            00
035170     MOVE "0" TO RPT-CH-CC.                                             00
035180     MOVE "MEMBER" TO RPT-CH-NAME-HDR.                                  00
035190     MOVE "COUNT" TO RPT-CH-COUNT-HDR.                                  00
035195     MOVE "PCT" TO RPT-CH-PCT-HDR.                                      00
035200     MOVE "PAYPCT" TO RPT-CH-PAYPCT-HDR.                                00
035210     MOVE "PAYROLL" TO RPT-CH-PAYROLL-HDR.                              00
035220     MOVE "DISCORD" TO RPT-CH-DISCORD-HDR.                              00
035230     WRITE RPT-COLUMN-HEADING-LINE.                                     00
035240 0241-EXIT.                                                             00
035250     EXIT.                                                              00
035260*                                                                       00
035262*    ONE MEMBER LINE, FOLLOWED BY ITS OWN TITLE LIST - MB-NDX IS SET    00
035264*    BY THE VARYING CLAUSE ON THE PERFORM IN 0240-WRITE-PERIOD-BLOCK    00
035266*    ABOVE, ALREADY IN THE DESCENDING CARD-COUNT ORDER THE EXCHANGE     00
035268*    SORT LEFT MEMBER-BUFFER IN, SO NO FURTHER ORDERING HAPPENS HERE.   00
035270 0242-WRITE-MEMBER.                                                     00
035300     MOVE SPACES TO RPT-MEMBER-LINE.                                    00
035400     MOVE "0" TO RPT-ML-CC.                                             00
035500     MOVE MB-MEMBER-NAME(MB-NDX) TO RPT-ML-NAME.                        00
035600     MOVE MB-SUBPART-TOTAL(MB-NDX) TO RPT-ML-COUNT.                     00
035700     MOVE MB-PERCENT(MB-NDX) TO RPT-ML-PERCENT.                         00
035750     MOVE MB-PAYROLL-PERCENT(MB-NDX) TO RPT-ML-PAYPCT.                  00
035800     MOVE MB-PAYROLL-STATUS(MB-NDX) TO RPT-ML-STATUS.                   00
035850     MOVE MB-DISCORD(MB-NDX) TO RPT-ML-DISCORD.                         00
035900     WRITE RPT-MEMBER-LINE.                                             00
036000     PERFORM 0244-WRITE-TITLE THRU 0244-EXIT                            00
036100         VARYING MB-TITLE-NDX FROM 1 BY 1                               00
036200             UNTIL MB-TITLE-NDX > MB-TITLE-COUNT(MB-NDX).               00
036300 0242-EXIT.                                                             00
036400     EXIT.                                                              00
036500*                                                                       00
036510*    ONE CARD TITLE PER CALL - MB-TITLE-NDX COMES FROM THE VARYING      00
036520*    CLAUSE ABOVE, WHICH STOPS AT MB-TITLE-COUNT SO A MEMBER WITH       00
036530*    FEWER THAN 20 CARDS NEVER PRINTS A BLANK TITLE LINE.               00
036600 0244-WRITE-TITLE.                                                      00
036700     MOVE SPACES TO RPT-TITLE-LINE.                                     00
036800     MOVE "0" TO RPT-TL-CC.                                             00
036900     MOVE MB-TITLE(MB-NDX,MB-TITLE-NDX) TO RPT-TL-TITLE.                00
037000     WRITE RPT-TITLE-LINE.                                              00
037100 0244-EXIT.                                                             00
037200     EXIT.                                                              00
037300*                                                                       00
037400 0300-WRITE-UNREG.                                                      00
037500*    THE UNREGISTERED RECIPIENTS SECTION.  UNRSRT IS SORTED             00
037600*    ASCENDING ON MEMBER-NAME, SO A DUPLICATE NAME FROM A SECOND        00
037700*    OR THIRD PASS SHOWS UP RIGHT NEXT TO THE FIRST ONE - SKIP IT       00
037800*    THE SAME WAY THE OLDER CROSS-REFERENCE DECKS SKIP A                00
037900*    MULTIPLY-DEFINED NAME.                                             00
038000     MOVE SPACES TO RPT-HEADING-LINE.                                   00
038100     MOVE "1" TO RPT-HL-CC.                                             00
038200     MOVE "UNREGISTERED RECIPIENTS" TO RPT-HL-TEXT.                     00
038300     WRITE RPT-HEADING-LINE.                                            00
038400     MOVE SPACES TO WS-PRIOR-UNREG-NAME.                                00
038500     READ UNRSRT-FILE AT END MOVE "Y" TO WS-EOF-UR.                     00
038600     PERFORM 0310-UNREG-LOOP THRU 0310-EXIT                             00
038700         UNTIL WS-EOF-UR = "Y".                                         00
038800 0300-EXIT.                                                             00
038900     EXIT.                                                              00
039000*                                                                       00
039100 0310-UNREG-LOOP.                                                       00
039200     IF US-MEMBER-NAME = WS-PRIOR-UNREG-NAME                            00
039300         GO TO 0310-SKIP.                                               00
039400     MOVE SPACES TO RPT-UNREG-LINE.                                     00
039500     MOVE "0" TO RPT-UL-CC.                                             00
039600     MOVE US-MEMBER-NAME TO RPT-UL-NAME.                                00
039700     WRITE RPT-UNREG-LINE.                                              00
039800     MOVE US-MEMBER-NAME TO WS-PRIOR-UNREG-NAME.                        00
039900 0310-SKIP.                                                             00
040000     READ UNRSRT-FILE AT END MOVE "Y" TO WS-EOF-UR.                     00
040100 0310-EXIT.                                                             00
040200     EXIT.                                                              00
040300*                                                                       00
040310*    ONE CLOSE FOR ALL FOUR FILES - THIS JOB OPENS NOTHING ELSE AND     00
040320*    NEVER REOPENS MID-RUN, SO THERE IS NO NEED TO CLOSE THEM           00
040330*    SEPARATELY THE WAY ACTDRV MUST FOR ITS THREE OUTPUT DECKS.         00
040400 0900-CLOSE-FILES.                                                      00
040500     CLOSE CARDSRT-FILE MBRSRT-FILE UNRSRT-FILE REPORT-FILE.            00
040600 0900-EXIT.                                                             00
040700     EXIT.                                                              00
040800 END-OF-JOB.                                                            00
