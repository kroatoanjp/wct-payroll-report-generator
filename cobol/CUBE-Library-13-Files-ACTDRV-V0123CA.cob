000100*ACTDRV       PAYROLL ACTIVITY EXTRACT, CUBE LIBRARY NUMBER IS M200101. 00
000200*THIS VERSION DATED 03/14/88.                                           00
000300*                                                                       00
000400**********************************************************************  00
000500*        THIS SHOP ASSUMES NO RESPONSIBILITY FOR USE OF THIS DECK       00
000600*        OUTSIDE THE TRANSLATOR PAYROLL ACTIVITY REPORT JOB STREAM.     00
000700**********************************************************************  00
000800*                                                                       00
000900*  ACTDRV READS THE PAYROLL RECIPIENT ROSTER AND THE THREE BOARD-PASS   00
001000*  CARD EXTRACTS (MTL-INCLUDE, MTL-EXCLUDE, ALIGNMENT) AND BUILDS THE   00
001100*  THREE RAW WORK DECKS CARDTOT, MBRATTR AND UNREG CONSUMED BY ACTSRT   00
001200*  AND ACTRPT FURTHER DOWN THE STREAM.  RUN-MODE PARAMETERS (RANGE      00
001300*  START/END DATE, OR NEITHER FOR MONTHLY MODE) ARE READ FROM SYSIN.    00
001400*                                                                       00
001500 IDENTIFICATION DIVISION.                                               00
001600 PROGRAM-ID. "ACTDRV".                                                  00
001700 AUTHOR. R HUERTA.                                                      00
001800 INSTALLATION. TRANSLATOR-OPS DATA CENTER.                              00
001900 DATE-WRITTEN. 03/14/88.                                                00
002000 DATE-COMPILED.                                                         00
002100 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.                      00
002200*                                                                       00
002300*    CHANGE LOG.                                                        00
002400*    03/14/88  RH   0001  ORIGINAL CODING OF ACTDRV FOR THE NEW         00
002500*                         PAYROLL ACTIVITY REPORT STREAM.               00
002600*    09/02/88  RH   0014  ADDED EXCLUDE-FILTER SUPPORT FOR PASS 2       00
002700*                         (KASANERU BOARD RENAME REQUEST).              00
002800*    04/19/91  LMT  0037  ZERO SUBPART COUNT NOW DEFAULTS TO ONE        00
002900*                         PER REVISED PAYROLL ACCOUNTING POLICY.        00
003000*    11/30/93  LMT  0052  WIDENED UNREG WORK RECORD, ROSTER NOW UP      00
003100*                         TO 200 NAMES.                                 00
003200*    01/11/98  PDK  0061  RANGE MODE DATE EDIT TIGHTENED - END DATE     00
003300*                         LESS THAN START DATE NOW REJECTED AT 0100.    00
003400*    08/05/99  PDK  0073  Y2K - FINISH-YEAR AND RANGE YEARS CARRIED     00
003500*                         AS 4-DIGIT FIELDS THROUGHOUT, CENTURY         00
003600*                         WINDOWING REMOVED FROM OLDER 2-DIGIT BUILD.   00
003700*    06/22/01  CAW  0080  TAG LITERAL FOR PASS 3 CORRECTED TO           00
003800*                         "[REALIGNMENT]" (WAS MISSPELLED).             00
003850*    09/09/03  DRT  0091  CARDTOT NOW ALSO CARRIES PAYROLL-QUALIFYING   00
003860*                         SUBPARTS (SUBPARTS TIMES PAYROLL-MEMBER       00
003870*                         COUNT) PER CARD - AUDIT WANTED THE SAME       00
003880*                         FIGURE ACTRPT PRINTS TRACEABLE BACK TO THE    00
003890*                         RAW EXTRACT DECK.  FIVE-DIGIT FIELD IS        00
003892*                         PLENTY FOR ONE CARD'S CONTRIBUTION - ONLY     00
003894*                         THE RUNNING PERIOD TOTAL DOWNSTREAM IN        00
003896*                         ACTRPT NEEDED A WIDER PICTURE.                00
003900*                                                                       00
003910*    THESE OLDER ENTRIES ARE KEPT FOR REFERENCE SINCE THEY EXPLAIN      00
003920*    FIELD SIZES AND SWITCH NAMES STILL IN USE BELOW.                   00
003931*    02/02/89  RH   0005  WS-MATCH-SW SPLIT OUT AS ITS OWN SWITCH,      00
003932*                         SEPARATE FROM WS-PASS-OK-SWITCH - THE         00
003933*                         ROSTER SCAN IN 0350 AND THE FILTER TEST IN    00
003934*                         0360 WERE STEPPING ON EACH OTHER'S FLAG       00
003935*                         WHEN BOTH USED THE SAME BYTE.                 00
003936*    07/19/92  LMT  0044  PASS-FILTER-LOAD CONVERTED FROM COMP-3        00
003937*                         PACKED COUNT FIELDS TO ZONED PIC 9 - SITE     00
003938*                         STANDARD FOR THIS JOB STREAM CALLS FOR NO     00
003939*                         PACKED DATA IN COMPILE-TIME LITERAL TABLES.   00
003941*    03/02/95  PDK  0055  WS-ROSTER-TABLE OCCURS RAISED FROM 150 TO     00
003942*                         200 ENTRIES AHEAD OF THE FALL MEMBERSHIP      00
003943*                         DRIVE - 150 WAS TOO TIGHT FOR THE LARGER      00
003944*                         BOARDS.                                       00
003946*    11/14/96  PDK  0058  CR1/CR2/CR3-MEMBER-NAME OCCURS RAISED FROM    00
003947*                         8 TO 10 - ONE BOARD STARTED PUNCHING CARDS    00
003948*                         WITH MORE CO-NAMED MEMBERS THAN THE OLD       00
003949*                         LIMIT ALLOWED, TRUNCATING THE TAIL.           00
003950*    05/03/97  CAW  0060  WS-CARD-NAME WIDENED FROM 48 TO 60 BYTES TO   00
003951*                         MATCH THE EXTRACT JOB'S NEW CARD-NAME         00
003952*                         COLUMN WIDTH - THE FILTER SCAN IN 0368        00
003953*                         NEEDED NO CHANGE SINCE IT ALREADY WORKS OFF   00
003954*                         WS-FILTER-LEN, NOT A HARD-CODED LENGTH.       00
003955*                                                                       00
004000 ENVIRONMENT DIVISION.                                                  00
004100 CONFIGURATION SECTION.                                                 00
004200 SOURCE-COMPUTER. IBM-370.                                              00
004300 OBJECT-COMPUTER. IBM-370.                                              00
004400 SPECIAL-NAMES.                                                         00
004410*    UPSI-0 GATES THE RECORD-COUNT AND FILTER-OUTCOME TRACE             00
004420*    DISPLAYS SCATTERED THROUGH THE PASS LOOPS BELOW - OFF FOR A        00
004430*    NORMAL PRODUCTION RUN, FLIPPED ON AT THE OPERATOR CONSOLE WHEN     00
004440*    A BOARD'S CARD COUNTS LOOK WRONG AND OPERATIONS NEEDS TO SEE       00
004450*    WHERE CARDS ARE BEING DROPPED.                                     00
004500     C01 IS TOP-OF-FORM                                                 00
004600     UPSI-0 IS WS-TRACE-SWITCH.                                         00
004700 INPUT-OUTPUT SECTION.                                                  00
004710*    EACH SELECT CARRIES ITS OWN FILE STATUS FIELD - 0100-INIT-RUN      00
004720*    DOES NOT CHECK ANY OF THEM ITSELF, BUT THEY ARE LEFT WIRED UP      00
004730*    SO A DUMP AFTER AN ABEND SHOWS EXACTLY WHICH FILE WAS OPEN AND     00
004740*    WHAT ITS LAST I-O RESULT WAS, THE WAY THIS SHOP WIRES EVERY        00
004750*    SEQUENTIAL FILE IN A PRODUCTION JOB STREAM.                        00
004800 FILE-CONTROL.                                                          00
004900     SELECT CARD-FILE-1 ASSIGN TO CARDIN1                               00
005000         ORGANIZATION IS SEQUENTIAL                                     00
005100         FILE STATUS IS WS-FS-1.                                        00
005200     SELECT CARD-FILE-2 ASSIGN TO CARDIN2                               00
005300         ORGANIZATION IS SEQUENTIAL                                     00
005400         FILE STATUS IS WS-FS-2.                                        00
005500     SELECT CARD-FILE-3 ASSIGN TO CARDIN3                               00
005600         ORGANIZATION IS SEQUENTIAL                                     00
005700         FILE STATUS IS WS-FS-3.                                        00
005800     SELECT ROSTER-FILE ASSIGN TO ROSTIN                                00
005900         ORGANIZATION IS SEQUENTIAL                                     00
006000         FILE STATUS IS WS-FS-4.                                        00
006100     SELECT CARDTOT-FILE ASSIGN TO CARDTOT                              00
006200         ORGANIZATION IS SEQUENTIAL                                     00
006300         FILE STATUS IS WS-FS-5.                                        00
006400     SELECT MBRATTR-FILE ASSIGN TO MBRATTR                              00
006500         ORGANIZATION IS SEQUENTIAL                                     00
006600         FILE STATUS IS WS-FS-6.                                        00
006700     SELECT UNREG-FILE ASSIGN TO UNREGWK                                00
006800         ORGANIZATION IS SEQUENTIAL                                     00
006900         FILE STATUS IS WS-FS-7.                                        00
007000 DATA DIVISION.                                                         00
007100 FILE SECTION.                                                          00
007110*    CARD-FILE-1/2/3 ARE THE THREE BOARD-PASS EXTRACT DECKS.  EACH IS   00
007120*    THE SAME 322-BYTE SHAPE BECAUSE THEY COME OFF THE SAME EXTRACT     00
007130*    JOB - ONLY THE DATASET AND THE PASS-FILTER-LOAD ENTRY THAT         00
007140*    GOES WITH IT DIFFER.  PASS 1 IS THE MTL-INCLUDE DECK, PASS 2 IS    00
007150*    MTL-EXCLUDE, PASS 3 IS ALIGNMENT.                                  00
007200 FD  CARD-FILE-1                                                        00
007300     LABEL RECORD IS STANDARD                                           00
007400     VALUE OF ID IS "ACTCRD1"                                           00
007500     RECORD CONTAINS 322 CHARACTERS                                     00
007600     DATA RECORD IS CARD-REC-1.                                         00
007700 01  CARD-REC-1.                                                        00
007800     05  CR1-BOARD-ID          PIC X(24).                               00
007900     05  CR1-CARD-ID           PIC X(24).                               00
008000     05  CR1-CARD-NAME         PIC X(60).                               00
008100     05  CR1-SUBPART-COUNT     PIC 9(03).                               00
008200     05  CR1-FINISH-YEAR       PIC 9(04).                               00
008300     05  CR1-FINISH-MONTH      PIC 9(02).                               00
008400     05  CR1-FINISH-DAY        PIC 9(02).                               00
008500     05  CR1-FINISH-FLAG       PIC X(01).                               00
008600     05  CR1-MEMBER-COUNT      PIC 9(02).                               00
008700     05  CR1-MEMBER-NAME       PIC X(20) OCCURS 10 TIMES.               00
008800 FD  CARD-FILE-2                                                        00
008900     LABEL RECORD IS STANDARD                                           00
009000     VALUE OF ID IS "ACTCRD2"                                           00
009100     RECORD CONTAINS 322 CHARACTERS                                     00
009200     DATA RECORD IS CARD-REC-2.                                         00
009300 01  CARD-REC-2.                                                        00
009400     05  CR2-BOARD-ID          PIC X(24).                               00
009500     05  CR2-CARD-ID           PIC X(24).                               00
009600     05  CR2-CARD-NAME         PIC X(60).                               00
009700     05  CR2-SUBPART-COUNT     PIC 9(03).                               00
009800     05  CR2-FINISH-YEAR       PIC 9(04).                               00
009900     05  CR2-FINISH-MONTH      PIC 9(02).                               00
010000     05  CR2-FINISH-DAY        PIC 9(02).                               00
010100     05  CR2-FINISH-FLAG       PIC X(01).                               00
010200     05  CR2-MEMBER-COUNT      PIC 9(02).                               00
010300     05  CR2-MEMBER-NAME       PIC X(20) OCCURS 10 TIMES.               00
010400 FD  CARD-FILE-3                                                        00
010500     LABEL RECORD IS STANDARD                                           00
010600     VALUE OF ID IS "ACTCRD3"                                           00
010700     RECORD CONTAINS 322 CHARACTERS                                     00
010800     DATA RECORD IS CARD-REC-3.                                         00
010900 01  CARD-REC-3.                                                        00
011000     05  CR3-BOARD-ID          PIC X(24).                               00
011100     05  CR3-CARD-ID           PIC X(24).                               00
011200     05  CR3-CARD-NAME         PIC X(60).                               00
011300     05  CR3-SUBPART-COUNT     PIC 9(03).                               00
011400     05  CR3-FINISH-YEAR       PIC 9(04).                               00
011500     05  CR3-FINISH-MONTH      PIC 9(02).                               00
011600     05  CR3-FINISH-DAY        PIC 9(02).                               00
011700     05  CR3-FINISH-FLAG       PIC X(01).                               00
011800     05  CR3-MEMBER-COUNT      PIC 9(02).                               00
011900     05  CR3-MEMBER-NAME       PIC X(20) OCCURS 10 TIMES.               00
011910*    ROSTER-FILE IS THE CURRENT PAYROLL RECIPIENT LIST - ONE RECORD     00
011920*    PER NAME, CARRYING WHETHER THE MEMBER IS PAYROLL-CURRENT AND       00
011930*    WHATEVER DISCORD HANDLE GOES WITH THE NAME.  LOADED ONCE INTO      00
011940*    WS-ROSTER-TABLE BELOW SO EVERY CARD ON EVERY PASS CAN BE           00
011950*    CROSS-REFERENCED WITHOUT REREADING THE FILE.                       00
012000 FD  ROSTER-FILE                                                        00
012100     LABEL RECORD IS STANDARD                                           00
012200     VALUE OF ID IS "PAYROST"                                           00
012300     RECORD CONTAINS 53 CHARACTERS                                      00
012400     DATA RECORD IS ROSTER-REC.                                         00
012500 01  ROSTER-REC.                                                        00
012600     05  RR-MEMBER-NAME        PIC X(20).                               00
012700     05  RR-CURRENT-PAYROLL    PIC X(03).                               00
012800     05  RR-DISCORD            PIC X(30).                               00
012810*    CARDTOT/MBRATTR/UNREG ARE THE THREE RAW WORK DECKS THIS DECK       00
012820*    BUILDS - ONE RECORD GOES OUT TO CARDTOT AND TO MBRATTR FOR EVERY   00
012830*    CARD THAT SURVIVES 0320-EDIT-CARD AND 0360-APPLY-FILTER BELOW;     00
012840*    UNREG PICKS UP ONE RECORD FOR EVERY MEMBER NAMED ON A SURVIVING    00
012850*    CARD WHO DID NOT MATCH THE ROSTER.  ACTSRT SORTS ALL THREE.        00
012900 FD  CARDTOT-FILE                                                       00
013000     LABEL RECORD IS STANDARD                                           00
013100     VALUE OF ID IS "CARDTOT"                                           00
013200     RECORD CONTAINS 36 CHARACTERS                                      00
013300     DATA RECORD IS CARDTOT-REC.                                        00
013400 01  CARDTOT-REC.                                                       00
013500     05  CT-PERIOD-KEY         PIC X(24).                               00
013600     05  CT-SUBPARTS           PIC 9(03).                               00
013700     05  CT-PAYROLL-MEMBERS    PIC 9(02).                               00
013750     05  CT-PAYROLL-QUAL-SUBPARTS PIC 9(05).                            00
013800     05  CT-FILLER             PIC X(02).                               00
013900 FD  MBRATTR-FILE                                                       00
014000     LABEL RECORD IS STANDARD                                           00
014100     VALUE OF ID IS "MBRATTR"                                           00
014200     RECORD CONTAINS 165 CHARACTERS                                     00
014300     DATA RECORD IS MBRATTR-REC.                                        00
014400 01  MBRATTR-REC.                                                       00
014500     05  MA-PERIOD-KEY         PIC X(24).                               00
014600     05  MA-MEMBER-NAME        PIC X(20).                               00
014700     05  MA-CARD-TITLE         PIC X(80).                               00
014800     05  MA-SUBPARTS           PIC 9(03).                               00
014900     05  MA-PAYROLL-STATUS     PIC X(07).                               00
015000     05  MA-DISCORD            PIC X(30).                               00
015100     05  MA-FILLER             PIC X(01).                               00
015200 FD  UNREG-FILE                                                         00
015300     LABEL RECORD IS STANDARD                                           00
015400     VALUE OF ID IS "UNREGWK"                                           00
015500     RECORD CONTAINS 20 CHARACTERS                                      00
015600     DATA RECORD IS UNREG-REC.                                          00
015700 01  UNREG-REC.                                                         00
015800     05  UR-MEMBER-NAME        PIC X(20).                               00
015900 WORKING-STORAGE SECTION.                                               00
015910*    WS-FS-1 THROUGH WS-FS-7 ARE THE FILE-STATUS FIELDS FOR THE         00
015920*    SEVEN SEQUENTIAL FILES THIS DECK TOUCHES, IN SELECT ORDER -        00
015930*    NONE OF THEM ARE TESTED TODAY (THE READ/WRITE VERBS BELOW RELY     00
015940*    ON AT END), BUT THEY STAY DECLARED SO A DUMP CAN SHOW THE LAST     00
015950*    STATUS ON AN ABEND.                                                00
016000 77  WS-FS-1                   PIC X(02).                               00
016100 77  WS-FS-2                   PIC X(02).                               00
016200 77  WS-FS-3                   PIC X(02).                               00
016300 77  WS-FS-4                   PIC X(02).                               00
016400 77  WS-FS-5                   PIC X(02).                               00
016500 77  WS-FS-6                   PIC X(02).                               00
016600 77  WS-FS-7                   PIC X(02).                               00
016700 77  WS-EOF-1                  PIC X(01) VALUE "N".                     00
016800 77  WS-EOF-2                  PIC X(01) VALUE "N".                     00
016900 77  WS-EOF-3                  PIC X(01) VALUE "N".                     00
017000 77  WS-PASS-NUMBER              PIC 9(01) COMP.                        00
017100 77  WS-ROSTER-COUNT              PIC 9(03) COMP VALUE ZERO.            00
017200 77  WS-ROSTER-IDX                PIC 9(03) COMP.                       00
017300 77  WS-MEMBER-IDX                PIC 9(02) COMP.                       00
017400 77  WS-FILTER-IDX                PIC 9(01) COMP.                       00
017500 77  WS-SCAN-POS                  PIC 9(02) COMP.                       00
017600 77  WS-MATCH-SW                  PIC X(01).                            00
017700 77  WS-CARD-SUBPARTS              PIC 9(03) COMP.                      00
017800 77  WS-PAYROLL-MEMBER-COUNT       PIC 9(02) COMP.                      00
017850 77  WS-PAYROLL-QUAL-SUBPARTS      PIC 9(05) COMP.                      00
017900 77  WS-FILTER-KIND                 PIC X(01).                          00
018000 77  WS-FILTER-LEN                  PIC 9(02) COMP.                     00
018100 77  WS-FILTER-TEXT                 PIC X(20).                          00
018200 77  WS-NAME-LEN                     PIC 9(02) COMP.                    00
018300 77  WS-TAG-LEN                       PIC 9(02) COMP.                   00
018400 77  WS-STR-PTR                        PIC 9(03) COMP.                  00
018500 77  WS-EDIT-START                      PIC 9(01) COMP.                 00
018600 01  WS-TITLE-BUFFER                    PIC X(94) VALUE SPACES.         00
018700*                                                                       00
018710*    WS-ROSTER-TABLE IS THE IN-MEMORY COPY OF THE ENTIRE ROSTER-FILE,   00
018720*    LOADED ONCE BY 0200-LOAD-ROSTER AND SEARCHED ONCE PER CARD         00
018730*    MEMBER BY 0350-ROSTER-SCAN.  200 ENTRIES IS THE CURRENT CEILING.   00
018800 01  WS-ROSTER-TABLE.                                                   00
018900     05  WS-ROSTER-ENTRY OCCURS 200 TIMES                               00
019000                           INDEXED BY RT-NDX.                           00
019100         10  WS-RT-MEMBER-NAME   PIC X(20).                             00
019200         10  WS-RT-PAYROLL       PIC X(03).                             00
019300         10  WS-RT-DISCORD       PIC X(30).                             00
019400*                                                                       00
019410*    WS-RUN-MODE-DATES HOLDS THE TWO DATES ACCEPTED FROM SYSIN IN       00
019420*    0100-INIT-RUN.  THE -NUM REDEFINES BELOW LET THE SAME BYTES BE     00
019430*    COMPARED AS ONE 8-DIGIT NUMBER INSTEAD OF THREE SEPARATE FIELDS    00
019440*    WHEN DECIDING IF A CARD FALLS INSIDE THE RANGE.                    00
019500 01  WS-RUN-MODE-DATES.                                                 00
019600     05  WS-START-YMD.                                                  00
019700         10  WS-START-YEAR       PIC 9(04).                             00
019800         10  WS-START-MONTH      PIC 9(02).                             00
019900         10  WS-START-DAY        PIC 9(02).                             00
020000     05  WS-END-YMD.                                                    00
020100         10  WS-END-YEAR         PIC 9(04).                             00
020200         10  WS-END-MONTH        PIC 9(02).                             00
020300         10  WS-END-DAY          PIC 9(02).                             00
020400 01  WS-START-NUM REDEFINES WS-START-YMD.                               00
020500     05  WS-START-8               PIC 9(08).                            00
020600 01  WS-END-NUM REDEFINES WS-END-YMD.                                   00
020700     05  WS-END-8                 PIC 9(08).                            00
020800 01  WS-RANGE-KEY-FLAG            PIC X(01) VALUE "N".                  00
020900 01  WS-RANGE-PERIOD-KEY          PIC X(24) VALUE SPACES.               00
021000*                                                                       00
021010*    WS-CARD-AREA IS THE WORKING COPY OF WHICHEVER PASS'S CARD JUST     00
021020*    GOT READ - 0310/0311/0312-PASS-LOOP EACH MOVE THEIR OWN FD'S       00
021030*    RECORD INTO THIS SAME AREA SO THE EDIT/FILTER/WRITE LOGIC BELOW    00
021040*    ONLY HAS TO BE WRITTEN ONCE.                                       00
021100 01  WS-CARD-AREA.                                                      00
021200     05  WS-BOARD-ID              PIC X(24).                            00
021300     05  WS-CARD-ID               PIC X(24).                            00
021400     05  WS-CARD-NAME             PIC X(60).                            00
021500     05  WS-SUBPART-COUNT         PIC 9(03).                            00
021600     05  WS-FINISH-DATE-GRP.                                            00
021700         10  WS-FINISH-YEAR       PIC 9(04).                            00
021800         10  WS-FINISH-MONTH      PIC 9(02).                            00
021900         10  WS-FINISH-DAY        PIC 9(02).                            00
022000     05  WS-FINISH-FLAG           PIC X(01).                            00
022100     05  WS-MEMBER-COUNT          PIC 9(02).                            00
022200     05  WS-MEMBER-NAME           PIC X(20) OCCURS 10 TIMES.            00
022300 01  WS-FINISH-DATE-NUM REDEFINES WS-CARD-AREA.                         00
022400     05  FILLER                   PIC X(111).                           00
022500     05  WS-FINISH-8               PIC 9(08).                           00
022600     05  FILLER                    PIC X(203).                          00
022700*                                                                       00
022710*    WS-MEMBER-ATTR-TABLE PARALLELS WS-MEMBER-NAME ABOVE, ONE ENTRY     00
022720*    PER NAME ON THE CARD - FILLED IN BY 0345-RESOLVE-ONE-MEMBER AND    00
022730*    0350-ROSTER-SCAN, THEN MOVED INTO MBRATTR-REC BY 0420 BELOW.       00
022800 01  WS-MEMBER-ATTR-TABLE.                                              00
022900     05  WS-MA-ENTRY OCCURS 10 TIMES.                                   00
023000         10  WS-MA-PAYROLL        PIC X(01).                            00
023100         10  WS-MA-STATUS         PIC X(07).                            00
023200         10  WS-MA-DISCORD        PIC X(30).                            00
023300*                                                                       00
023310*    WS-PASS-OK-SWITCH CARRIES A CARD'S SURVIVAL ACROSS 0362/0366       00
023320*    BELOW AND IS TESTED BY 0300-RUN-PASS'S CALLER AFTER 0360-APPLY-    00
023330*    FILTER RETURNS - THE 88-LEVELS READ BETTER IN THE IF TESTS THAN    00
023340*    COMPARING THE RAW "Y"/"N" BYTE EVERYWHERE IT IS CHECKED.           00
023400 01  WS-PERIOD-KEY                PIC X(24) VALUE SPACES.               00
023500 01  WS-CARD-TITLE                PIC X(80) VALUE SPACES.               00
023600 01  WS-SUBPART-EDIT              PIC ZZ9.                              00
023700 01  WS-PASS-OK-SWITCH            PIC X(01).                            00
023800     88  WS-PASS-OK                      VALUE "Y".                     00
023900     88  WS-PASS-REJECTED                VALUE "N".                     00
024000*                                                                       00
024100*    PASS-FILTER-LOAD IS A COMPILE-TIME LITERAL TABLE HOLDING THE       00
024200*    THREE-PASS RUN PLAN (BOARD, DONE-COLUMN AND TAG/FILTER RULES       00
024300*    ARE FIXED FOR THIS JOB - SEE THE BATCH DRIVER WRITE-UP).  IT       00
024400*    IS REDEFINED AS PASS-FILTER-TABLE BELOW SO THE PASS DATA CAN       00
024500*    BE SUBSCRIPTED INSTEAD OF NAMED ONE FIELD AT A TIME.               00
024600 01  PASS-FILTER-LOAD.                                                  00
024700     05  FILLER PIC X(14) VALUE SPACES.                                 00
024800     05  FILLER PIC 9(01) VALUE 1.                                      00
024900     05  FILLER PIC X(01) VALUE "S".                                    00
025000     05  FILLER PIC 9(02) VALUE 04.                                     00
025100     05  FILLER PIC X(20) VALUE "Arc ".                                 00
025200     05  FILLER PIC X(01) VALUE SPACE.                                  00
025300     05  FILLER PIC 9(02) VALUE 00.                                     00
025400     05  FILLER PIC X(20) VALUE SPACES.                                 00
025500     05  FILLER PIC 9(01) VALUE 0.                                      00
025600     05  FILLER PIC X(01) VALUE SPACE.                                  00
025700     05  FILLER PIC 9(02) VALUE 00.                                     00
025800     05  FILLER PIC X(20) VALUE SPACES.                                 00
025900     05  FILLER PIC X(01) VALUE SPACE.                                  00
026000     05  FILLER PIC 9(02) VALUE 00.                                     00
026100     05  FILLER PIC X(20) VALUE SPACES.                                 00
026200     05  FILLER PIC X(14) VALUE "[Non-WN]".                             00
026300     05  FILLER PIC 9(01) VALUE 0.                                      00
026400     05  FILLER PIC X(01) VALUE SPACE.                                  00
026500     05  FILLER PIC 9(02) VALUE 00.                                     00
026600     05  FILLER PIC X(20) VALUE SPACES.                                 00
026700     05  FILLER PIC X(01) VALUE SPACE.                                  00
026800     05  FILLER PIC 9(02) VALUE 00.                                     00
026900     05  FILLER PIC X(20) VALUE SPACES.                                 00
027000     05  FILLER PIC 9(01) VALUE 2.                                      00
027100     05  FILLER PIC X(01) VALUE "S".                                    00
027200     05  FILLER PIC 9(02) VALUE 04.                                     00
027300     05  FILLER PIC X(20) VALUE "Arc ".                                 00
027400     05  FILLER PIC X(01) VALUE "C".                                    00
027500     05  FILLER PIC 9(02) VALUE 08.                                     00
027600     05  FILLER PIC X(20) VALUE "Kasaneru".                             00
027700     05  FILLER PIC X(14) VALUE "[Realignment]".                        00
027800     05  FILLER PIC 9(01) VALUE 0.                                      00
027900     05  FILLER PIC X(01) VALUE SPACE.                                  00
028000     05  FILLER PIC 9(02) VALUE 00.                                     00
028100     05  FILLER PIC X(20) VALUE SPACES.                                 00
028200     05  FILLER PIC X(01) VALUE SPACE.                                  00
028300     05  FILLER PIC 9(02) VALUE 00.                                     00
028400     05  FILLER PIC X(20) VALUE SPACES.                                 00
028500     05  FILLER PIC 9(01) VALUE 0.                                      00
028600     05  FILLER PIC X(01) VALUE SPACE.                                  00
028700     05  FILLER PIC 9(02) VALUE 00.                                     00
028800     05  FILLER PIC X(20) VALUE SPACES.                                 00
028900     05  FILLER PIC X(01) VALUE SPACE.                                  00
029000     05  FILLER PIC 9(02) VALUE 00.                                     00
029100     05  FILLER PIC X(20) VALUE SPACES.                                 00
029200 01  PASS-FILTER-TABLE REDEFINES PASS-FILTER-LOAD.                      00
029300     05  PF-ENTRY OCCURS 3 TIMES INDEXED BY PF-NDX.                     00
029400         10  PF-TAG              PIC X(14).                             00
029500         10  PF-INCL-COUNT        PIC 9(01).                            00
029600         10  PF-INCL OCCURS 2 TIMES.                                    00
029700             15  PF-INCL-KIND     PIC X(01).                            00
029800             15  PF-INCL-LEN      PIC 9(02).                            00
029900             15  PF-INCL-TEXT     PIC X(20).                            00
030000         10  PF-EXCL-COUNT        PIC 9(01).                            00
030100         10  PF-EXCL OCCURS 2 TIMES.                                    00
030200             15  PF-EXCL-KIND     PIC X(01).                            00
030300             15  PF-EXCL-LEN      PIC 9(02).                            00
030400             15  PF-EXCL-TEXT     PIC X(20).                            00
030500*                                                                       00
030600 PROCEDURE DIVISION.                                                    00
030610*    0000-MAINLINE IS THE WHOLE DRIVER IN THREE LINES - READ THE        00
030620*    PARAMETER CARD AND DECIDE RANGE-OR-MONTHLY, LOAD THE ROSTER        00
030630*    ONCE, THEN RUN THE THREE BOARD PASSES.  EVERYTHING ELSE BELOW      00
030640*    IS CALLED FROM SOMEWHERE UNDER ONE OF THESE THREE PERFORMS.        00
030700 0000-MAINLINE.                                                         00
030800     PERFORM 0100-INIT-RUN THRU 0100-EXIT.                              00
030900     PERFORM 0200-LOAD-ROSTER THRU 0200-EXIT.                           00
031000     PERFORM 0300-RUN-PASS THRU 0300-EXIT.                              00
031100     STOP RUN.                                                          00
031200 0000-EXIT.                                                             00
031300     EXIT.                                                              00
031400*                                                                       00
031500 0100-INIT-RUN.                                                         00
031600*    READ THE RUN-MODE PARAMETER CARD FROM SYSIN.  A BLANK CARD         00
031700*    MEANS MONTHLY MODE.  A CARD PUNCHED WITH BOTH DATES MEANS          00
031800*    RANGE MODE.  SUPPLYING ONLY ONE DATE IS A SETUP ERROR - THE        00
031900*    EDIT BELOW CATCHES THE HALF-PUNCHED CARD BEFORE ANY PASS RUNS.     00
032000     ACCEPT WS-START-YMD FROM CONSOLE.                                  00
032100     ACCEPT WS-END-YMD FROM CONSOLE.                                    00
032200     IF WS-START-8 = ZERO AND WS-END-8 = ZERO                           00
032300         MOVE "N" TO WS-RANGE-KEY-FLAG                                  00
032400     ELSE                                                               00
032500         IF WS-START-8 = ZERO OR WS-END-8 = ZERO                        00
032600             DISPLAY "ACTDRV - SETUP ERROR - ONE RANGE DATE MISSING"    00
032700             STOP RUN                                                   00
032800         ELSE                                                           00
032900             IF WS-END-8 < WS-START-8                                   00
033000                 DISPLAY "ACTDRV - SETUP ERROR - END DATE BEFORE START" 00
033100                 STOP RUN                                               00
033200             ELSE                                                       00
033300                 MOVE "Y" TO WS-RANGE-KEY-FLAG                          00
033400                 PERFORM 0120-BUILD-RANGE-KEY THRU 0120-EXIT.           00
033500     IF WS-TRACE-SWITCH                                                 00
033600         DISPLAY "ACTDRV 0100 - RANGE MODE FLAG " WS-RANGE-KEY-FLAG.    00
033700 0100-EXIT.                                                             00
033800     EXIT.                                                              00
033900*                                                                       00
033910*    RANGE MODE HAS NO NATURAL PERIOD-KEY THE WAY A SINGLE CALENDAR     00
033920*    MONTH DOES, SO ONE IS MANUFACTURED HERE BY HAND, FIELD BY FIELD,   00
033930*    RATHER THAN BY ANY EDIT PICTURE - "_TO_" IS PUNCHED IN LITERALLY   00
033940*    BECAUSE THAT WAS THE SEPARATOR IN THE ORIGINAL HAND-TYPED PARAM    00
033950*    CARD AND REPORT READERS DOWNSTREAM ALREADY EXPECT IT.              00
034000 0120-BUILD-RANGE-KEY.                                                  00
034100     MOVE SPACES TO WS-RANGE-PERIOD-KEY.                                00
034200     MOVE WS-START-YEAR  TO WS-RANGE-PERIOD-KEY(1:4).                   00
034300     MOVE "-"             TO WS-RANGE-PERIOD-KEY(5:1).                  00
034400     MOVE WS-START-MONTH TO WS-RANGE-PERIOD-KEY(6:2).                   00
034500     MOVE "-"             TO WS-RANGE-PERIOD-KEY(8:1).                  00
034600     MOVE WS-START-DAY   TO WS-RANGE-PERIOD-KEY(9:2).                   00
034700     MOVE "_to_"           TO WS-RANGE-PERIOD-KEY(11:4).                00
034800     MOVE WS-END-YEAR    TO WS-RANGE-PERIOD-KEY(15:4).                  00
034900     MOVE "-"             TO WS-RANGE-PERIOD-KEY(19:1).                 00
035000     MOVE WS-END-MONTH   TO WS-RANGE-PERIOD-KEY(20:2).                  00
035100     MOVE "-"             TO WS-RANGE-PERIOD-KEY(22:1).                 00
035200     MOVE WS-END-DAY     TO WS-RANGE-PERIOD-KEY(23:2).                  00
035300 0120-EXIT.                                                             00
035400     EXIT.                                                              00
035500*                                                                       00
035510*    THE ENTIRE ROSTER COMES IN BEFORE ANY CARD IS READ - THERE IS      00
035520*    NO MATCHING SORT STEP ON THE BOARD SIDE, SO A MEMBER CANNOT BE     00
035530*    CROSS-REFERENCED AGAINST THE ROSTER UNTIL THE WHOLE TABLE IS IN    00
035540*    CORE.  0210-ROSTER-READ BELOW IS A STRAIGHT READ-UNTIL-EOF LOOP    00
035550*    USING GO TO RATHER THAN PERFORM ... UNTIL, IN KEEPING WITH THE     00
035560*    OLDER SEQUENTIAL READ LOOPS ELSEWHERE IN THIS SHOP.                00
035600 0200-LOAD-ROSTER.                                                      00
035700     OPEN INPUT ROSTER-FILE.                                            00
035800     MOVE ZERO TO WS-ROSTER-COUNT.                                      00
035900 0210-ROSTER-READ.                                                      00
036000     READ ROSTER-FILE                                                   00
036100         AT END GO TO 0210-EOF.                                         00
036200     ADD 1 TO WS-ROSTER-COUNT.                                          00
036300     MOVE RR-MEMBER-NAME     TO WS-RT-MEMBER-NAME(WS-ROSTER-COUNT).     00
036400     MOVE RR-CURRENT-PAYROLL TO WS-RT-PAYROLL(WS-ROSTER-COUNT).         00
036500     MOVE RR-DISCORD         TO WS-RT-DISCORD(WS-ROSTER-COUNT).         00
036600     GO TO 0210-ROSTER-READ.                                            00
036700 0210-EOF.                                                              00
036800     CLOSE ROSTER-FILE.                                                 00
036900 0200-EXIT.                                                             00
037000     EXIT.                                                              00
037100*                                                                       00
037200 0300-RUN-PASS.                                                         00
037300*    EXECUTED ONCE FOR EACH OF THE THREE BOARD PASSES - SEE THE         00
037400*    BATCH DRIVER WRITE-UP.  PASS 1 IS MTL/DONE, INCLUDE ARC ONLY.      00
037500*    PASS 2 IS MTL/DONE, TAGGED [NON-WN], EXCLUDE ARC/KASANERU.         00
037600*    PASS 3 IS ALIGNMENT/FINISHED, TAGGED [REALIGNMENT], NO FILTER.     00
037700     OPEN OUTPUT CARDTOT-FILE MBRATTR-FILE UNREG-FILE.                  00
037800     MOVE 1 TO WS-PASS-NUMBER.                                          00
037900     OPEN INPUT CARD-FILE-1.                                            00
038000     PERFORM 0310-PASS-LOOP THRU 0310-EXIT UNTIL WS-EOF-1 = "Y".        00
038100     CLOSE CARD-FILE-1.                                                 00
038200     MOVE 2 TO WS-PASS-NUMBER.                                          00
038300     OPEN INPUT CARD-FILE-2.                                            00
038400     PERFORM 0311-PASS-LOOP THRU 0311-EXIT UNTIL WS-EOF-2 = "Y".        00
038500     CLOSE CARD-FILE-2.                                                 00
038600     MOVE 3 TO WS-PASS-NUMBER.                                          00
038700     OPEN INPUT CARD-FILE-3.                                            00
038800     PERFORM 0312-PASS-LOOP THRU 0312-EXIT UNTIL WS-EOF-3 = "Y".        00
038900     CLOSE CARD-FILE-3.                                                 00
039000     CLOSE CARDTOT-FILE MBRATTR-FILE UNREG-FILE.                        00
039100 0300-EXIT.                                                             00
039200     EXIT.                                                              00
039300*                                                                       00
039310*    0310/0311/0312-PASS-LOOP ARE THE SAME PARAGRAPH WRITTEN THREE      00
039320*    TIMES, ONE PER CARD-FILE - COBOL HAS NO WAY TO PASS AN FD AS A     00
039330*    PARAMETER, SO EACH COPY MOVES ITS OWN RECORD INTO WS-CARD-AREA     00
039340*    AND FALLS THROUGH TO THE SHARED 0320-EDIT-CARD LOGIC.              00
039400 0310-PASS-LOOP.                                                        00
039500     READ CARD-FILE-1 AT END MOVE "Y" TO WS-EOF-1 GO TO 0310-EXIT.      00
039600     MOVE CR1-BOARD-ID TO WS-BOARD-ID.                                  00
039700     MOVE CR1-CARD-ID TO WS-CARD-ID.                                    00
039800     MOVE CR1-CARD-NAME TO WS-CARD-NAME.                                00
039900     MOVE CR1-SUBPART-COUNT TO WS-SUBPART-COUNT.                        00
040000     MOVE CR1-FINISH-YEAR TO WS-FINISH-YEAR.                            00
040100     MOVE CR1-FINISH-MONTH TO WS-FINISH-MONTH.                          00
040200     MOVE CR1-FINISH-DAY TO WS-FINISH-DAY.                              00
040300     MOVE CR1-FINISH-FLAG TO WS-FINISH-FLAG.                            00
040400     MOVE CR1-MEMBER-COUNT TO WS-MEMBER-COUNT.                          00
040500     MOVE CR1-MEMBER-NAME(1) TO WS-MEMBER-NAME(1).                      00
040600     MOVE CR1-MEMBER-NAME(2) TO WS-MEMBER-NAME(2).                      00
040700     MOVE CR1-MEMBER-NAME(3) TO WS-MEMBER-NAME(3).                      00
040800     MOVE CR1-MEMBER-NAME(4) TO WS-MEMBER-NAME(4).                      00
040900     MOVE CR1-MEMBER-NAME(5) TO WS-MEMBER-NAME(5).                      00
041000     MOVE CR1-MEMBER-NAME(6) TO WS-MEMBER-NAME(6).                      00
041100     MOVE CR1-MEMBER-NAME(7) TO WS-MEMBER-NAME(7).                      00
041200     MOVE CR1-MEMBER-NAME(8) TO WS-MEMBER-NAME(8).                      00
041300     MOVE CR1-MEMBER-NAME(9) TO WS-MEMBER-NAME(9).                      00
041400     MOVE CR1-MEMBER-NAME(10) TO WS-MEMBER-NAME(10).                    00
041500     PERFORM 0320-EDIT-CARD THRU 0320-EXIT.                             00
041600 0310-EXIT.                                                             00
041700     EXIT.                                                              00
041800*                                                                       00
041810*    CARD-FILE-2'S COPY OF THE LOOP ABOVE - SEE THE BANNER OVER 0310.   00
041900 0311-PASS-LOOP.                                                        00
042000     READ CARD-FILE-2 AT END MOVE "Y" TO WS-EOF-2 GO TO 0311-EXIT.      00
042100     MOVE CR2-BOARD-ID TO WS-BOARD-ID.                                  00
042200     MOVE CR2-CARD-ID TO WS-CARD-ID.                                    00
042300     MOVE CR2-CARD-NAME TO WS-CARD-NAME.                                00
042400     MOVE CR2-SUBPART-COUNT TO WS-SUBPART-COUNT.                        00
042500     MOVE CR2-FINISH-YEAR TO WS-FINISH-YEAR.                            00
042600     MOVE CR2-FINISH-MONTH TO WS-FINISH-MONTH.                          00
042700     MOVE CR2-FINISH-DAY TO WS-FINISH-DAY.                              00
042800     MOVE CR2-FINISH-FLAG TO WS-FINISH-FLAG.                            00
042900     MOVE CR2-MEMBER-COUNT TO WS-MEMBER-COUNT.                          00
043000     MOVE CR2-MEMBER-NAME(1) TO WS-MEMBER-NAME(1).                      00
043100     MOVE CR2-MEMBER-NAME(2) TO WS-MEMBER-NAME(2).                      00
043200     MOVE CR2-MEMBER-NAME(3) TO WS-MEMBER-NAME(3).                      00
043300     MOVE CR2-MEMBER-NAME(4) TO WS-MEMBER-NAME(4).                      00
043400     MOVE CR2-MEMBER-NAME(5) TO WS-MEMBER-NAME(5).                      00
043500     MOVE CR2-MEMBER-NAME(6) TO WS-MEMBER-NAME(6).                      00
043600     MOVE CR2-MEMBER-NAME(7) TO WS-MEMBER-NAME(7).                      00
043700     MOVE CR2-MEMBER-NAME(8) TO WS-MEMBER-NAME(8).                      00
043800     MOVE CR2-MEMBER-NAME(9) TO WS-MEMBER-NAME(9).                      00
043900     MOVE CR2-MEMBER-NAME(10) TO WS-MEMBER-NAME(10).                    00
044000     PERFORM 0320-EDIT-CARD THRU 0320-EXIT.                             00
044100 0311-EXIT.                                                             00
044200     EXIT.                                                              00
044300*                                                                       00
044310*    CARD-FILE-3'S COPY OF THE LOOP ABOVE - SEE THE BANNER OVER 0310.   00
044400 0312-PASS-LOOP.                                                        00
044500     READ CARD-FILE-3 AT END MOVE "Y" TO WS-EOF-3 GO TO 0312-EXIT.      00
044600     MOVE CR3-BOARD-ID TO WS-BOARD-ID.                                  00
044700     MOVE CR3-CARD-ID TO WS-CARD-ID.                                    00
044800     MOVE CR3-CARD-NAME TO WS-CARD-NAME.                                00
044900     MOVE CR3-SUBPART-COUNT TO WS-SUBPART-COUNT.                        00
045000     MOVE CR3-FINISH-YEAR TO WS-FINISH-YEAR.                            00
045100     MOVE CR3-FINISH-MONTH TO WS-FINISH-MONTH.                          00
045200     MOVE CR3-FINISH-DAY TO WS-FINISH-DAY.                              00
045300     MOVE CR3-FINISH-FLAG TO WS-FINISH-FLAG.                            00
045400     MOVE CR3-MEMBER-COUNT TO WS-MEMBER-COUNT.                          00
045500     MOVE CR3-MEMBER-NAME(1) TO WS-MEMBER-NAME(1).                      00
045600     MOVE CR3-MEMBER-NAME(2) TO WS-MEMBER-NAME(2).                      00
045700     MOVE CR3-MEMBER-NAME(3) TO WS-MEMBER-NAME(3).                      00
045800     MOVE CR3-MEMBER-NAME(4) TO WS-MEMBER-NAME(4).                      00
045900     MOVE CR3-MEMBER-NAME(5) TO WS-MEMBER-NAME(5).                      00
046000     MOVE CR3-MEMBER-NAME(6) TO WS-MEMBER-NAME(6).                      00
046100     MOVE CR3-MEMBER-NAME(7) TO WS-MEMBER-NAME(7).                      00
046200     MOVE CR3-MEMBER-NAME(8) TO WS-MEMBER-NAME(8).                      00
046300     MOVE CR3-MEMBER-NAME(9) TO WS-MEMBER-NAME(9).                      00
046400     MOVE CR3-MEMBER-NAME(10) TO WS-MEMBER-NAME(10).                    00
046500     PERFORM 0320-EDIT-CARD THRU 0320-EXIT.                             00
046600 0312-EXIT.                                                             00
046700     EXIT.                                                              00
046800*                                                                       00
046900 0320-EDIT-CARD.                                                        00
047000*    A BLANK SUBPART COUNT DEFAULTS TO ONE, SINCE A CARD WITH NO        00
047100*    SUBPART FIGURE PUNCHED STILL COVERS AT LEAST ITS OWN ROW.          00
047150*    UNFINISHED CARDS ARE SKIPPED, THE PERIOD KEY IS BUILT, AND IN      00
047160*    RANGE MODE CARDS OUTSIDE [START,END] ARE DROPPED.                  00
047300     IF WS-FINISH-FLAG NOT = "Y"                                        00
047400         GO TO 0320-EXIT.                                               00
047500     IF WS-SUBPART-COUNT = ZERO                                         00
047600         MOVE 1 TO WS-CARD-SUBPARTS                                     00
047700     ELSE                                                               00
047800         MOVE WS-SUBPART-COUNT TO WS-CARD-SUBPARTS.                     00
047900     IF WS-RANGE-KEY-FLAG = "Y"                                         00
048000         IF WS-FINISH-8 < WS-START-8 OR WS-FINISH-8 > WS-END-8          00
048100             GO TO 0320-EXIT                                            00
048200         ELSE                                                           00
048300             MOVE WS-RANGE-PERIOD-KEY TO WS-PERIOD-KEY                  00
048400     ELSE                                                               00
048500         MOVE SPACES TO WS-PERIOD-KEY                                   00
048600         MOVE WS-FINISH-YEAR  TO WS-PERIOD-KEY(1:4)                     00
048700         MOVE "-"              TO WS-PERIOD-KEY(5:1)                    00
048800         MOVE WS-FINISH-MONTH TO WS-PERIOD-KEY(6:2).                    00
048900     PERFORM 0340-RESOLVE-MEMBERS THRU 0340-EXIT.                       00
049000     PERFORM 0360-APPLY-FILTER THRU 0360-EXIT.                          00
049100     IF WS-PASS-OK                                                      00
049200         PERFORM 0400-WRITE-CARDTOT THRU 0400-EXIT                      00
049300         PERFORM 0420-WRITE-MBRATTR THRU 0420-EXIT VARYING WS-MEMBER-IDX00
049400             FROM 1 BY 1 UNTIL WS-MEMBER-IDX > WS-MEMBER-COUNT.         00
049500 0320-EXIT.                                                             00
049600     EXIT.                                                              00
049700*                                                                       00
049800 0340-RESOLVE-MEMBERS.                                                  00
049900*    CROSS-REFERENCE EACH MEMBER NAMED ON THE CARD AGAINST THE          00
050000*    ROSTER.  MEMBERS NOT FOUND ARE RECORDED ON UNREG-FILE (A LATER     00
050100*    SORT REMOVES THE DUPLICATES - SEE ACTRPT 0300-WRITE-UNREG).        00
050200     MOVE ZERO TO WS-PAYROLL-MEMBER-COUNT.                              00
050300     PERFORM 0345-RESOLVE-ONE-MEMBER THRU 0345-EXIT                     00
050400         VARYING WS-MEMBER-IDX FROM 1 BY 1                              00
050500             UNTIL WS-MEMBER-IDX > WS-MEMBER-COUNT.                     00
050600 0340-EXIT.                                                             00
050700     EXIT.                                                              00
050800*                                                                       00
050810*    WS-MATCH-SW IS RESET FOR EACH MEMBER NAMED ON THE CARD, THEN       00
050820*    SET BY 0350-ROSTER-SCAN BELOW THE MOMENT A ROSTER HIT IS FOUND -   00
050830*    NO MATCH AFTER SCANNING THE WHOLE TABLE MEANS THIS NAME IS NOT     00
050840*    ON THE ROSTER AND GETS WRITTEN OUT TO UNREG-FILE INSTEAD.          00
050900 0345-RESOLVE-ONE-MEMBER.                                               00
051000     MOVE "N" TO WS-MATCH-SW.                                           00
051100     PERFORM 0350-ROSTER-SCAN THRU 0350-EXIT VARYING WS-ROSTER-IDX      00
051200         FROM 1 BY 1 UNTIL WS-ROSTER-IDX > WS-ROSTER-COUNT.             00
051300     IF WS-MATCH-SW = "N"                                               00
051400         MOVE SPACES TO UR-MEMBER-NAME                                  00
051500         MOVE WS-MEMBER-NAME(WS-MEMBER-IDX) TO UR-MEMBER-NAME           00
051600         WRITE UNREG-REC                                                00
051700         MOVE "unknown" TO WS-MA-STATUS(WS-MEMBER-IDX)                  00
051800         MOVE SPACES TO WS-MA-DISCORD(WS-MEMBER-IDX)                    00
051900         MOVE "N" TO WS-MA-PAYROLL(WS-MEMBER-IDX).                      00
052000 0345-EXIT.                                                             00
052100     EXIT.                                                              00
052200*                                                                       00
052210*    THE ROSTER TABLE IS NOT SORTED BY MEMBER NAME, SO THIS IS A        00
052220*    LINEAR SCAN - THE EARLY EXIT ON WS-MATCH-SW = "Y" SKIPS THE        00
052230*    REMAINING ENTRIES ONCE A HIT IS FOUND RATHER THAN SCANNING ALL     00
052240*    200 EVERY TIME.                                                    00
052300 0350-ROSTER-SCAN.                                                      00
052400     IF WS-MATCH-SW = "Y"                                               00
052500         GO TO 0350-EXIT.                                               00
052600     IF WS-RT-MEMBER-NAME(WS-ROSTER-IDX) = WS-MEMBER-NAME(WS-MEMBER-IDX)00
052700         MOVE "Y" TO WS-MATCH-SW                                        00
052800         MOVE WS-RT-DISCORD(WS-ROSTER-IDX)                              00
052900             TO WS-MA-DISCORD(WS-MEMBER-IDX)                            00
053000         IF WS-RT-PAYROLL(WS-ROSTER-IDX) = "yes"                        00
053100             MOVE "yes" TO WS-MA-STATUS(WS-MEMBER-IDX)                  00
053200             MOVE "Y" TO WS-MA-PAYROLL(WS-MEMBER-IDX)                   00
053300             ADD 1 TO WS-PAYROLL-MEMBER-COUNT                           00
053400         ELSE                                                           00
053500             MOVE "no" TO WS-MA-STATUS(WS-MEMBER-IDX)                   00
053600             MOVE "N" TO WS-MA-PAYROLL(WS-MEMBER-IDX).                  00
053700 0350-EXIT.                                                             00
053800     EXIT.                                                              00
053900*                                                                       00
054000 0360-APPLY-FILTER.                                                     00
054100*    INCLUDE FILTERS ARE ANDED TOGETHER, EXCLUDE FILTERS ARE ORED       00
054200*    TOGETHER, EXCLUSION WINS.  NO FILTERS CONFIGURED MEANS ALL         00
054300*    CARDS PASS.  THIS IS THE CARD-FILTER LOGIC UNIT.                   00
054400     SET PF-NDX TO WS-PASS-NUMBER.                                      00
054500     MOVE "Y" TO WS-PASS-OK-SWITCH.                                     00
054600     IF PF-INCL-COUNT(PF-NDX) > ZERO                                    00
054700         PERFORM 0362-CHECK-INCLUDES THRU 0362-EXIT                     00
054800             VARYING WS-FILTER-IDX FROM 1 BY 1                          00
054900                 UNTIL WS-FILTER-IDX > PF-INCL-COUNT(PF-NDX)            00
055000                     OR WS-PASS-REJECTED.                               00
055100     IF WS-PASS-OK AND PF-EXCL-COUNT(PF-NDX) > ZERO                     00
055200         PERFORM 0366-CHECK-EXCLUDES THRU 0366-EXIT                     00
055300             VARYING WS-FILTER-IDX FROM 1 BY 1                          00
055400                 UNTIL WS-FILTER-IDX > PF-EXCL-COUNT(PF-NDX)            00
055500                     OR WS-PASS-REJECTED.                               00
055600 0360-EXIT.                                                             00
055700     EXIT.                                                              00
055800*                                                                       00
055810*    CALLED ONCE PER CONFIGURED INCLUDE FILTER - WS-PASS-OK-SWITCH      00
055820*    IS ONLY ABLE TO BE TURNED OFF HERE, NEVER BACK ON, SO A CARD       00
055830*    MUST MATCH EVERY INCLUDE FILTER IN THE LIST TO SURVIVE, NOT        00
055840*    JUST ONE OF THEM.  THAT IS WHAT MAKES THEM AND CONDITIONS.         00
055900 0362-CHECK-INCLUDES.                                                   00
056000     MOVE PF-INCL-KIND(PF-NDX,WS-FILTER-IDX) TO WS-FILTER-KIND.         00
056100     MOVE PF-INCL-LEN(PF-NDX,WS-FILTER-IDX) TO WS-FILTER-LEN.           00
056200     MOVE PF-INCL-TEXT(PF-NDX,WS-FILTER-IDX) TO WS-FILTER-TEXT.         00
056300     PERFORM 0364-TEST-ONE-FILTER THRU 0364-EXIT.                       00
056400     IF WS-MATCH-SW = "N"                                               00
056500         MOVE "N" TO WS-PASS-OK-SWITCH.                                 00
056600 0362-EXIT.                                                             00
056700     EXIT.                                                              00
056800*                                                                       00
056810*    OPPOSITE SENSE FROM 0362 ABOVE - ONE MATCHING EXCLUDE FILTER IS    00
056820*    ENOUGH TO DROP THE CARD, SO THESE ARE OR CONDITIONS, AND           00
056830*    EXCLUSION ALWAYS WINS OVER AN EARLIER INCLUDE MATCH SINCE BOTH     00
056840*    ROUTINES SHARE THE SAME ONE-WAY SWITCH.                            00
056900 0366-CHECK-EXCLUDES.                                                   00
057000     MOVE PF-EXCL-KIND(PF-NDX,WS-FILTER-IDX) TO WS-FILTER-KIND.         00
057100     MOVE PF-EXCL-LEN(PF-NDX,WS-FILTER-IDX) TO WS-FILTER-LEN.           00
057200     MOVE PF-EXCL-TEXT(PF-NDX,WS-FILTER-IDX) TO WS-FILTER-TEXT.         00
057300     PERFORM 0364-TEST-ONE-FILTER THRU 0364-EXIT.                       00
057400     IF WS-MATCH-SW = "Y"                                               00
057500         MOVE "N" TO WS-PASS-OK-SWITCH.                                 00
057600 0366-EXIT.                                                             00
057700     EXIT.                                                              00
057800*                                                                       00
057810*    SHARED BY BOTH 0362 AND 0366 - "S" KIND IS A STARTS-WITH TEST      00
057820*    AGAINST THE FRONT OF THE CARD NAME, ANY OTHER KIND FALLS TO THE    00
057830*    SUBSTRING SCAN BELOW - THE LAST VALID STARTING POSITION IS         00
057840*    61 MINUS THE FILTER LENGTH, SINCE WS-CARD-NAME IS ONLY 60 BYTES.   00
057900 0364-TEST-ONE-FILTER.                                                  00
058000     MOVE "N" TO WS-MATCH-SW.                                           00
058100     IF WS-FILTER-KIND = "S"                                            00
058200         IF WS-CARD-NAME(1:WS-FILTER-LEN) =                             00
058300                 WS-FILTER-TEXT(1:WS-FILTER-LEN)                        00
058400             MOVE "Y" TO WS-MATCH-SW                                    00
058500     ELSE                                                               00
058600         PERFORM 0368-CONTAINS-SCAN THRU 0368-EXIT VARYING WS-SCAN-POS  00
058700             FROM 1 BY 1 UNTIL WS-SCAN-POS > 61 - WS-FILTER-LEN         00
058800                 OR WS-MATCH-SW = "Y".                                  00
058900 0364-EXIT.                                                             00
059000     EXIT.                                                              00
059100*                                                                       00
059110*    ONE CALL PER CANDIDATE STARTING POSITION - PLAIN BRUTE FORCE,      00
059120*    NOT KNUTH-MORRIS-PRATT OR ANY OTHER INDEXED ALGORITHM, SINCE       00
059130*    THE CARD NAME IS NEVER MORE THAN 60 BYTES AND THIS RUNS ONCE       00
059140*    PER FILTER PER CARD, NOT PER BYTE OF THE WHOLE DECK.               00
059200 0368-CONTAINS-SCAN.                                                    00
059300     IF WS-CARD-NAME(WS-SCAN-POS:WS-FILTER-LEN) =                       00
059400             WS-FILTER-TEXT(1:WS-FILTER-LEN)                            00
059500         MOVE "Y" TO WS-MATCH-SW.                                       00
059600 0368-EXIT.                                                             00
059700     EXIT.                                                              00
059800*                                                                       00
059900 0380-FORMAT-TITLE.                                                     00
060000*    TITLE IS THE CARD NAME, PLUS "(~N SUBPARTS)" WHEN SUBPARTS > 1,    00
060100*    PLUS THE PASS TAG WHEN ONE IS CONFIGURED.  LENGTHS ARE FOUND       00
060200*    BY SCANNING FOR TRAILING/LEADING BLANKS RATHER THAN TRUSTING       00
060300*    A DELIMITER, THE SAME WAY THE OLDER CROSS-REFERENCE DECKS DO.      00
060400     MOVE 60 TO WS-NAME-LEN.                                            00
060500     PERFORM 0382-SHRINK-NAME-LEN THRU 0382-EXIT                        00
060600         UNTIL WS-NAME-LEN = ZERO                                       00
060700             OR WS-CARD-NAME(WS-NAME-LEN:1) NOT = SPACE.                00
060800     MOVE SPACES TO WS-TITLE-BUFFER.                                    00
060900     MOVE 1 TO WS-STR-PTR.                                              00
061000     STRING WS-CARD-NAME(1:WS-NAME-LEN) DELIMITED BY SIZE               00
061100         INTO WS-TITLE-BUFFER                                           00
061200         WITH POINTER WS-STR-PTR.                                       00
061300     IF WS-CARD-SUBPARTS > 1                                            00
061400         MOVE WS-CARD-SUBPARTS TO WS-SUBPART-EDIT                       00
061500         MOVE 1 TO WS-EDIT-START                                        00
061600         PERFORM 0388-SKIP-LEAD-SPACE THRU 0388-EXIT                    00
061700             UNTIL WS-SUBPART-EDIT(WS-EDIT-START:1) NOT = SPACE         00
061800         STRING " (~" DELIMITED BY SIZE                                 00
061900                WS-SUBPART-EDIT(WS-EDIT-START:4 - WS-EDIT-START)        00
062000                    DELIMITED BY SIZE                                   00
062100                " subparts)" DELIMITED BY SIZE                          00
062200             INTO WS-TITLE-BUFFER                                       00
062300             WITH POINTER WS-STR-PTR.                                   00
062400     IF PF-TAG(PF-NDX) NOT = SPACES                                     00
062500         MOVE 14 TO WS-TAG-LEN                                          00
062600         PERFORM 0386-SHRINK-TAG-LEN THRU 0386-EXIT                     00
062700             UNTIL WS-TAG-LEN = ZERO                                    00
062800                 OR PF-TAG(PF-NDX)(WS-TAG-LEN:1) NOT = SPACE            00
062900         STRING " " DELIMITED BY SIZE                                   00
063000                PF-TAG(PF-NDX)(1:WS-TAG-LEN) DELIMITED BY SIZE          00
063100             INTO WS-TITLE-BUFFER                                       00
063200             WITH POINTER WS-STR-PTR.                                   00
063300     MOVE WS-TITLE-BUFFER TO WS-CARD-TITLE.                             00
063400 0380-EXIT.                                                             00
063500     EXIT.                                                              00
063600*                                                                       00
063610*    THE NEXT THREE ONE-LINE PARAGRAPHS (0382, 0386, 0388) ARE ONLY     00
063620*    PERFORM ... UNTIL BODIES FOR THE TRAILING/LEADING BLANK SCANS      00
063630*    ABOVE AND BELOW - EACH IS A SINGLE ADD OR SUBTRACT BECAUSE         00
063640*    THIS SHOP'S PERFORM STYLE NEVER INLINES A LOOP BODY.               00
063700 0382-SHRINK-NAME-LEN.                                                  00
063800     SUBTRACT 1 FROM WS-NAME-LEN.                                       00
063900 0382-EXIT.                                                             00
064000     EXIT.                                                              00
064100*                                                                       00
064200 0386-SHRINK-TAG-LEN.                                                   00
064300     SUBTRACT 1 FROM WS-TAG-LEN.                                        00
064400 0386-EXIT.                                                             00
064500     EXIT.                                                              00
064600*                                                                       00
064700 0388-SKIP-LEAD-SPACE.                                                  00
064800     ADD 1 TO WS-EDIT-START.                                            00
064900 0388-EXIT.                                                             00
065000     EXIT.                                                              00
065100*                                                                       00
065110*    ONE CARDTOT-REC PER SURVIVING CARD - THE QUALIFYING-SUBPARTS       00
065120*    FIGURE IS COMPUTED HERE RATHER THAN CARRIED FROM THE CARD ITSELF   00
065130*    BECAUSE THE CARD ONLY KNOWS ITS OWN SUBPART COUNT; MULTIPLYING     00
065140*    BY THE PAYROLL MEMBER COUNT JUST RESOLVED IN 0340 IS WHAT TURNS    00
065150*    A SUBPART COUNT INTO A QUALIFYING-SUBPARTS FIGURE.                 00
065200 0400-WRITE-CARDTOT.                                                    00
065300     MOVE SPACES TO CARDTOT-REC.                                        00
065400     MOVE WS-PERIOD-KEY TO CT-PERIOD-KEY.                               00
065500     MOVE WS-CARD-SUBPARTS TO CT-SUBPARTS.                              00
065600     MOVE WS-PAYROLL-MEMBER-COUNT TO CT-PAYROLL-MEMBERS.                00
065650     COMPUTE WS-PAYROLL-QUAL-SUBPARTS =                                 00
065660         WS-CARD-SUBPARTS * WS-PAYROLL-MEMBER-COUNT.                    00
065670     MOVE WS-PAYROLL-QUAL-SUBPARTS TO CT-PAYROLL-QUAL-SUBPARTS.         00
065700     WRITE CARDTOT-REC.                                                 00
065800 0400-EXIT.                                                             00
065900     EXIT.                                                              00
066000*                                                                       00
066010*    ONE MBRATTR-REC PER MEMBER NAMED ON THE CARD - CALLED ONCE PER     00
066020*    SUBSCRIPT FROM 0320-EDIT-CARD'S PERFORM ... VARYING, SO THE        00
066030*    TITLE TEXT BUILT BY 0380-FORMAT-TITLE IS REBUILT FRESH ON EVERY    00
066040*    CALL EVEN THOUGH IT DOES NOT CHANGE BETWEEN MEMBERS ON THE SAME    00
066050*    CARD - AN ACCEPTED INEFFICIENCY, NOT WORTH A SPECIAL CASE.         00
066100 0420-WRITE-MBRATTR.                                                    00
066200     PERFORM 0380-FORMAT-TITLE THRU 0380-EXIT.                          00
066300     MOVE SPACES TO MBRATTR-REC.                                        00
066400     MOVE WS-PERIOD-KEY TO MA-PERIOD-KEY.                               00
066500     MOVE WS-MEMBER-NAME(WS-MEMBER-IDX) TO MA-MEMBER-NAME.              00
066600     MOVE WS-CARD-SUBPARTS TO MA-SUBPARTS.                              00
066700     MOVE WS-CARD-TITLE TO MA-CARD-TITLE.                               00
066800     MOVE WS-MA-STATUS(WS-MEMBER-IDX) TO MA-PAYROLL-STATUS.             00
066900     MOVE WS-MA-DISCORD(WS-MEMBER-IDX) TO MA-DISCORD.                   00
067000     WRITE MBRATTR-REC.                                                 00
067100 0420-EXIT.                                                             00
067200     EXIT.                                                              00
067300 END-OF-JOB.                                                            00
